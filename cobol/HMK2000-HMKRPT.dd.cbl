000100******************************************************************
000200*   HKX-REC  --  HIGHMARK SINGLE-SHEET DENORMALIZED EXTRACT
000300*   OUTPUT RECORD.  100 FIXED COLUMNS, ONE ROW PER LOAN, MEMBER
000400*   FIELDS AT COLUMNS 0-54, ADDRESS FIELDS AT 55-62, ACCOUNT
000500*   FIELDS AT 63-99 -- SAME POPULATION RULES AS THE THREE-SHEET
000600*   EXTRACT, JUST LAID OUT CONTIGUOUSLY IN ONE WIDE ROW.
000700*   CREATED 08/06/19  TSM  REQ BUR-198  INITIAL LAYOUT
000800*   CHANGED 07/30/24  NVK  REQ BUR-318  ADD CONDITION NAMES FOR  BUR-318
000900*            THE CATEGORY AND STATUS CODES, TO MATCH THE SAME
001000*            ADD ON THE THREE-SHEET LAYOUT.
001100******************************************************************
001200 01  HKX-REC.
001300     05  HKX-MEMBER-SECTION.
001400         10  HKX-BANK-ID               PIC X(10).
001500         10  HKX-SEGMENT-ID            PIC X(10).
001600         10  HKX-MEMBER-ID             PIC X(20).
001700         10  HKX-BRANCH-ID-1           PIC X(20).
001800         10  HKX-BRANCH-ID-2           PIC X(20).
001900         10  HKX-GROUP-ID              PIC X(20).
002000         10  HKX-MEMBER-NAME-1         PIC X(60).
002100         10  HKX-DATE-OF-BIRTH         PIC X(8).
002200         10  HKX-MEMBER-AGE            PIC X(3).
002300         10  HKX-MEMBER-AGE-AS-ON-DATE PIC X(8).
002400         10  HKX-GENDER                PIC X(1).
002500         10  HKX-MARITAL-STATUS-TYPE   PIC X(3).
002600         10  HKX-KEY-PERSON-NAME       PIC X(60).
002700         10  HKX-KEY-PERSON-RELSHIP    PIC X(3).
002800         10  HKX-MBR-REL-NM-1          PIC X(60).
002900         10  HKX-MBR-REL-TYP-1         PIC X(3).
003000         10  HKX-MBR-REL-NM-2          PIC X(60).
003100         10  HKX-MBR-REL-TYP-2         PIC X(3).
003200         10  HKX-MBR-REL-NM-3          PIC X(60).
003300         10  HKX-MBR-REL-TYP-3         PIC X(3).
003400         10  HKX-MBR-REL-NM-4          PIC X(60).
003500         10  HKX-MBR-REL-TYP-4         PIC X(3).
003600         10  HKX-NOMINEE-NAME          PIC X(60).
003700         10  HKX-NOMINEE-REL-TYP       PIC X(3).
003800         10  HKX-NOMINEE-AGE           PIC X(3).
003900         10  HKX-VOTERS-ID-NUMBER      PIC X(20).
004000         10  HKX-U-ID                  PIC X(20).
004100         10  HKX-PAN                   PIC X(20).
004200         10  HKX-MEMBER-TELEPHONE-1    PIC X(15).
004300         10  HKX-MBR-BANK-NM           PIC X(40).
004400         10  HKX-MBR-BANK-ACT-NBR      PIC X(30).
004500         10  HKX-MBR-BANK-BRNCH-NM     PIC X(40).
004600         10  HKX-OCCUPATION            PIC X(40).
004700         10  HKX-TOTAL-MONTHLY-INCOME  PIC X(16).
004800         10  HKX-MONTHLY-FAM-EXPENSES  PIC X(16).
004900         10  HKX-RELIGION              PIC X(3).
005000         10  HKX-CASTE                 PIC X(20).
005100         10  HKX-MEMBER-RESERVED OCCURS 18 TIMES PIC X(10).
005200         10  FILLER                   PIC X(01).
005300     05  HKX-ADDRESS-SECTION.
005400         10  HKX-PERM-ADDR             PIC X(240).
005500         10  HKX-PERM-ST-CD            PIC X(5).
005600         10  HKX-PERM-PIN-CD           PIC X(10).
005700         10  HKX-CURR-ADDR             PIC X(240).
005800         10  HKX-CURR-ST-CD            PIC X(5).
005900         10  HKX-CURR-PIN-CD           PIC X(10).
006000         10  HKX-ADDR-BANK-ID          PIC X(20).
006100         10  HKX-ADDR-PARENT-ID        PIC X(20).
006200         10  FILLER                   PIC X(01).
006300     05  HKX-ACCOUNT-SECTION.
006400         10  HKX-ACR-BANK-ID           PIC X(10).
006500         10  HKX-ACR-SEGMENT-ID        PIC X(10).
006600         10  HKX-HM-UNIQ-RFR-NBR       PIC X(20).
006700         10  HKX-ACCOUNT-NUMBER        PIC X(20).
006800         10  HKX-BRANCH-ID             PIC X(20).
006900         10  HKX-KENDRA-CENTRE-ID      PIC X(20).
007000         10  HKX-LOAN-OFFICER          PIC X(60).
007100         10  HKX-DATE-ACCT-INFO        PIC X(8).
007200         10  HKX-LOAN-CATEGORY         PIC X(3).
007300             88  HKX-CATEGORY-GROUP    VALUE 'T01'.
007400             88  HKX-CATEGORY-JLG      VALUE 'T02'.
007500             88  HKX-CATEGORY-INDIV    VALUE 'T03'.
007600         10  HKX-ACR-GROUP-ID          PIC X(20).
007700         10  HKX-LOAN-CYCLE-ID         PIC X(4).
007800         10  HKX-LOAN-PURPOSE          PIC X(40).
007900         10  HKX-ACCOUNT-STATUS        PIC X(3).
008000             88  HKX-STATUS-ACTIVE     VALUE 'S04'.
008100             88  HKX-STATUS-OVERDUE    VALUE 'S05'.
008200             88  HKX-STATUS-CLOSED     VALUE 'S07'.
008300         10  HKX-APPLICATION-DATE      PIC X(8).
008400         10  HKX-SANCTIONED-DATE       PIC X(8).
008500         10  HKX-DATE-OPENED           PIC X(8).
008600         10  HKX-DATE-CLOSED           PIC X(8).
008700         10  HKX-DATE-LAST-PAYMENT     PIC X(8).
008800         10  HKX-APPLIED-AMOUNT        PIC X(16).
008900         10  HKX-SANCTIONED-AMOUNT     PIC X(16).
009000         10  HKX-DISBURSED-AMOUNT      PIC X(16).
009100         10  HKX-NUM-INSTALLMENTS      PIC X(4).
009200         10  HKX-REPAY-FREQ            PIC X(3).
009300         10  HKX-CURRENT-BALANCE       PIC X(16).
009400         10  HKX-AMOUNT-OVERDUE        PIC X(16).
009500         10  HKX-DPD                   PIC X(5).
009600         10  HKX-WRITE-OFF             PIC X(16).
009700         10  HKX-DATE-WRITE-OFF        PIC X(8).
009800         10  HKX-WRITE-OFF-REASON      PIC X(40).
009900         10  HKX-ACCOUNT-RESERVED OCCURS 8 TIMES PIC X(10).
010000         10  FILLER                   PIC X(01).
