000100******************************************************************
000200*   HMK-REF  --  REFERENCE RECORD LAYOUTS CARRIED FOR OTHER
000300*   HIGHMARK-RELATED JOBS NOT PRESENT IN THIS RUN BOOK.  THESE
000400*   FOUR LAYOUTS HAVE NO PRODUCING OR CONSUMING PARAGRAPH IN
000500*   HMK1000 OR HMK2000 -- KEPT HERE SO THE NEXT PROGRAMMER WHO
000600*   PICKS UP THE GROUP-SCHEDULE OR INSTALLMENT-TAPE WORK HAS THE
000700*   AGREED LAYOUT ON HAND.  DO NOT COPY INTO A PROGRAM UNTIL THE
000800*   OWNING JOB IS ACTUALLY WRITTEN.
000900*   CREATED 02/11/20  TSM  REQ BUR-231  LAYOUTS ONLY, NO LOGIC YET
001000******************************************************************
001100 01  HMKGRP-SCHEDULE-REC.
001200     05  HMKGRP-LO-NAME                PIC X(60).
001300     05  HMKGRP-BRANCH-NAME            PIC X(40).
001400     05  HMKGRP-BRANCH-EXTERNAL        PIC X(20).
001500     05  HMKGRP-GROUP-NAME             PIC X(60).
001600     05  HMKGRP-GROUP-EXTERNAL         PIC X(20).
001700     05  HMKGRP-MEETING-TIME           PIC X(8).
001800     05  FILLER                        PIC X(20).
001900
002000 01  HMKGRP-LOAN-DETAIL-REC.
002100     05  HMKGLD-LOAN-ID                PIC 9(9).
002200     05  HMKGLD-LOAN-PRODUCT           PIC X(40).
002300     05  HMKGLD-LOAN-DATE              PIC 9(8).
002400     05  HMKGLD-LOAN-EXTERNAL          PIC X(20).
002500     05  HMKGLD-LOAN-PURPOSE           PIC X(40).
002600     05  HMKGLD-CLIENT-NAME            PIC X(60).
002700     05  HMKGLD-CLIENT-EXTERNAL        PIC X(20).
002800     05  HMKGLD-SPOUSE-NAME            PIC X(60).
002900     05  HMKGLD-AMOUNT                 PIC S9(13)V99 COMP-3.
003000     05  HMKGLD-INSTALLMENT            PIC 9(4).
003100     05  HMKGLD-FIRST-AMOUNT           PIC S9(13)V99 COMP-3.
003200     05  HMKGLD-LAST-AMOUNT            PIC S9(13)V99 COMP-3.
003300     05  HMKGLD-INTEREST-RATE          PIC S9(5)V9(4) COMP-3.
003400     05  HMKGLD-LOAN-CYCLE             PIC 9(4).
003500     05  FILLER                        PIC X(20).
003600
003700 01  HMKGRP-REPAYMENT-DETAIL-REC.
003800     05  HMKGRD-PRINCIPAL-AMOUNT       PIC S9(13)V99 COMP-3.
003900     05  HMKGRD-INSTALLMENT-NUMBER     PIC 9(4).
004000     05  HMKGRD-INTEREST-AMOUNT        PIC S9(13)V99 COMP-3.
004100     05  HMKGRD-DUE-DATE               PIC 9(8).
004200     05  FILLER                        PIC X(10).
004300
004400 01  HMK-INSTALLMENT-REC.
004500     05  HMKINS-ORIGINAL-LOAN          PIC 9(18).
004600     05  HMKINS-INSTALLMENT-AMOUNT     PIC 9(18).
004700     05  HMKINS-LOAN-PRODUCT-ID        PIC 9(9).
004800     05  FILLER                        PIC X(10).
