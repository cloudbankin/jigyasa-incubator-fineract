000100******************************************************************
000200*   HMKFAM-REC  --  HIGHMARK FAMILY-DETAIL EXTRACT INPUT RECORD
000300*   ZERO, ONE OR MANY ROWS PER CLIENT, KEYED BY HMKFAM-CLIENT-ID.
000400*   CREATED 05/02/18  RKN  REQ BUR-121  INITIAL LAYOUT
000500******************************************************************
000600 01  HMKFAM-REC.
000700     05  HMKFAM-CLIENT-ID              PIC 9(9).
000800     05  HMKFAM-NAME                   PIC X(60).
000900     05  HMKFAM-RELATION               PIC X(20).
001000     05  HMKFAM-RELATION-TYPE          PIC 9(5).
001100     05  FILLER                        PIC X(20).
