000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMK1000.
000300 AUTHOR.        R K NAGARAJAN.
000400 INSTALLATION.  SOUTHERN CROSS MICROFINANCE - MIS DEPT.
000500 DATE-WRITTEN.  03/14/85.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - BUREAU SUBMISSION DATA -
000800                 AUTHORIZED BATCH USE ONLY.
000900******************************************************************
001000*   H M K 1 0 0 0   --   THREE-SHEET CREDIT BUREAU EXTRACT
001100*   BUILDS THE ACCOUNT INFO / MEMBER INFO / ADDRESS INFO SHEETS
001200*   FOR SUBMISSION TO THE BUREAU.  ONE INPUT LOAN ROW PRODUCES
001300*   ONE ROW ON EACH OF THE THREE OUTPUT SHEETS.
001400*
001500*   CHANGE LOG
001600*   03/14/85  RKN  ORIGINAL BATCH EXTRACT FOR THE WAREHOUSE TAPE  RKN85   
001700*   03/14/85  RKN  RAN MONTH-END ONLY, NO SELECTION WINDOW        RKN85   
001800*   11/02/87  RKN  ADDED CLIENT-ADDRESS CROSS REFERENCE           RKN87   
001900*   06/19/89  DLH  ADDED FAMILY-DETAIL RELATIVE CLASSIFICATION    DLH89   
002000*   02/25/91  DLH  STATE-NAME TO STATE-CODE LOOKUP TABLE ADDED    DLH91   
002100*   09/08/93  PKM  AS-ON / CLOSED-FROM SELECTION WINDOW ADDED     PKM93   
002200*   04/30/95  PKM  WRITE-OFF COLUMNS SPLIT OUT OF LOAN BALANCE    PKM95   
002300*   01/14/97  PKM  YEAR-END CLEANUP, NO FUNCTIONAL CHANGE         PKM97   
002400*   11/30/98  SGR  Y2K -- STORAGE AND REPORT DATES WIDENED TO A   SGR98   
002500*                  FULL 4-DIGIT CENTURY, WINDOWING REMOVED
002600*   02/02/99  SGR  Y2K -- VERIFIED CLOSED-DATE COMPARE LOGIC      SGR99   
002700*                  ACROSS THE CENTURY BOUNDARY, NO DEFECTS FOUND
002800*   07/11/02  SGR  LOAN-TYPE RECODED GROUP/JLG PER NEW BUREAU     SGR02   
002900*                  SUBMISSION MANUAL
003000*   05/03/06  TSM  REQ BUR-062  RELIGION / CASTE CELLS ADDED      BUR-062 
003100*   04/11/18  RKN  REQ BUR-118  REBUILT FOR HIGHMARK THREE-SHEET  BUR-118 
003200*                  SUBMISSION FORMAT, REPLACES OLD CIBIL LAYOUT
003300*   11/14/18  RKN  REQ BUR-140  BANK / NOMINEE CELLS ADDED TO     BUR-140 
003400*                  MEMBER INFO SHEET
003500*   09/02/19  TSM  REQ BUR-204  WRITE-OFF DATE/REASON SUPPRESSED  BUR-204 
003600*                  UNLESS WRITE-OFF AMOUNT IS NON-ZERO
003700*   06/20/20  TSM  REQ BUR-241  RELIGION / CASTE CELLS MOVED TO   BUR-241 
003800*                  NEW HIGHMARK LAYOUT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT LOAN-DETAIL-FILE    ASSIGN TO LOANDTL
004700            ORGANIZATION RECORD SEQUENTIAL
004800            FILE STATUS IS WS-LOANDTL-STATUS.
004900     SELECT CLIENT-DETAIL-FILE  ASSIGN TO CLIDTL
005000            ORGANIZATION RECORD SEQUENTIAL
005100            FILE STATUS IS WS-CLIDTL-STATUS.
005200     SELECT CLIENT-ADDRESS-FILE ASSIGN TO CLIADR
005300            ORGANIZATION RECORD SEQUENTIAL
005400            FILE STATUS IS WS-CLIADR-STATUS.
005500     SELECT FAMILY-DETAIL-FILE  ASSIGN TO FAMDTL
005600            ORGANIZATION RECORD SEQUENTIAL
005700            FILE STATUS IS WS-FAMDTL-STATUS.
005800     SELECT STATE-CODE-FILE     ASSIGN TO STATCD
005900            ORGANIZATION RECORD SEQUENTIAL
006000            FILE STATUS IS WS-STATCD-STATUS.
006100     SELECT ACCOUNT-INFO-FILE   ASSIGN TO ACCTRP
006200            ORGANIZATION RECORD SEQUENTIAL
006300            FILE STATUS IS WS-ACCTRP-STATUS.
006400     SELECT MEMBER-INFO-FILE    ASSIGN TO MBRRPT
006500            ORGANIZATION RECORD SEQUENTIAL
006600            FILE STATUS IS WS-MBRRPT-STATUS.
006700     SELECT ADDRESS-INFO-FILE   ASSIGN TO ADRRPT
006800            ORGANIZATION RECORD SEQUENTIAL
006900            FILE STATUS IS WS-ADRRPT-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  LOAN-DETAIL-FILE
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS HMKLOAN-REC.
007700     COPY "HMK1000-HMKLOAN.dd.cbl".
007800*
007900 FD  CLIENT-DETAIL-FILE
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS HMKCLI-REC.
008200     COPY "HMK1000-HMKCLI.dd.cbl".
008300*
008400 FD  CLIENT-ADDRESS-FILE
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS HMKADR-REC.
008700     COPY "HMK1000-ADDR.dd.cbl".
008800*
008900 FD  FAMILY-DETAIL-FILE
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS HMKFAM-REC.
009200     COPY "HMK1000-FAMDTL.dd.cbl".
009300*
009400 FD  STATE-CODE-FILE
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS HMKST-REC.
009700     COPY "HMK1000-STATE.dd.cbl".
009800*
009900 FD  ACCOUNT-INFO-FILE
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS ACR-REC.
010200     COPY "HMK1000-ACCTRPT.dd.cbl".
010300*
010400 FD  MEMBER-INFO-FILE
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS MIR-REC.
010700     COPY "HMK1000-MEMRPT.dd.cbl".
010800*
010900 FD  ADDRESS-INFO-FILE
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS ADR-REC.
011200     COPY "HMK1000-ADDRRPT.dd.cbl".
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600 77  WS-RUN-REC-COUNT              PIC S9(8) COMP VALUE ZERO.
011700*
011800     COPY "HMK1000-STATBL.dd.cbl".
011900     COPY "HMK1000-CLITBL.dd.cbl".
012000     COPY "HMK1000-ADRTBL.dd.cbl".
012100     COPY "HMK1000-FAMTBL.dd.cbl".
012200*
012300 01  WS-FILE-STATUSES.
012400     05  WS-LOANDTL-STATUS         PIC X(02).
012500     05  WS-CLIDTL-STATUS          PIC X(02).
012600     05  WS-CLIADR-STATUS          PIC X(02).
012700     05  WS-FAMDTL-STATUS          PIC X(02).
012800     05  WS-STATCD-STATUS          PIC X(02).
012900     05  WS-ACCTRP-STATUS          PIC X(02).
013000     05  WS-MBRRPT-STATUS          PIC X(02).
013100     05  WS-ADRRPT-STATUS          PIC X(02).
013200     05  FILLER                    PIC X(02).
013300*
013400 01  WS-SWITCHES.
013500     05  EOF-LOAN-SW               PIC 9(1) VALUE 0.
013600     05  EOF-STATE-SW              PIC 9(1) VALUE 0.
013700     05  EOF-CLIENT-SW             PIC 9(1) VALUE 0.
013800     05  EOF-ADDR-SW               PIC 9(1) VALUE 0.
013900     05  EOF-FAM-SW                PIC 9(1) VALUE 0.
014000     05  WS-ELIGIBLE-SW            PIC X(1) VALUE 'N'.
014100     05  WS-ERROR-SW               PIC X(1) VALUE 'N'.
014200     05  WS-FAM-FOUND-SW           PIC 9(1) VALUE 0.
014300     05  FILLER                    PIC X(03).
014400*
014500 01  WS-COUNTERS.
014600     05  WS-LOAN-READ-CNT          PIC S9(9) COMP VALUE ZERO.
014700     05  WS-LOAN-WRITE-CNT         PIC S9(9) COMP VALUE ZERO.
014800     05  WS-LOAN-SKIP-CNT          PIC S9(9) COMP VALUE ZERO.
014900     05  WS-LOAN-ERROR-CNT         PIC S9(9) COMP VALUE ZERO.
015000     05  WS-CLI-IDX                PIC S9(8) COMP VALUE ZERO.
015100     05  WS-ADR-IDX                PIC S9(8) COMP VALUE ZERO.
015200     05  WS-FAM-SUB                PIC S9(8) COMP VALUE ZERO.
015300     05  WS-FAM-ROWS-SEEN          PIC S9(2) COMP VALUE ZERO.
015400     05  WS-FAM-GENERIC-SLOT       PIC S9(2) COMP VALUE ZERO.
015500*
015600 01  WS-COMMAND-LINE-AREA.
015700     05  WS-COMMAND-LINE           PIC X(80).
015800     05  WS-AS-ON-PARM             PIC X(08).
015900     05  WS-CLOSED-FROM-PARM       PIC X(08).
016000*
016100 01  WS-RUN-DATES.
016200     05  WS-AS-ON-DATE             PIC 9(8) VALUE ZERO.
016300     05  WS-AS-ON-DATE-G REDEFINES WS-AS-ON-DATE.
016400         10  WS-AS-ON-YYYY         PIC 9(4).
016500         10  WS-AS-ON-MM           PIC 9(2).
016600         10  WS-AS-ON-DD           PIC 9(2).
016700     05  WS-CLOSED-FROM-DATE       PIC 9(8) VALUE ZERO.
016800*
016900 01  WS-EDIT-FIELDS.
017000     05  WS-EDIT-AMOUNT-16         PIC -(12)9.99.
017100     05  WS-EDIT-WHOLE-16          PIC -(15)9.
017200     05  WS-REL-CODE-WORK          PIC X(03).
017300     05  WS-FULL-ADDRESS           PIC X(240).
017400*
017500 PROCEDURE DIVISION.
017600*
017700 A010-MAIN-LINE.
017800     PERFORM B010-EDIT-RUN-DATES.
017900     PERFORM C010-LOAD-STATE-TABLE.
018000     PERFORM C020-LOAD-CLIENT-TABLE.
018100     PERFORM C030-LOAD-ADDRESS-TABLE.
018200     PERFORM C040-LOAD-FAMILY-TABLE.
018300     OPEN INPUT LOAN-DETAIL-FILE.
018400     OPEN OUTPUT ACCOUNT-INFO-FILE.
018500     OPEN OUTPUT MEMBER-INFO-FILE.
018600     OPEN OUTPUT ADDRESS-INFO-FILE.
018700     PERFORM A011-READ-LOAN-RTN.
018800     PERFORM D010-PROCESS-LOAN-RTN THRU D010-EXIT
018900         UNTIL EOF-LOAN-SW = 1.
019000     PERFORM Z010-END-RTN.
019100*
019200 A011-READ-LOAN-RTN.
019300     READ LOAN-DETAIL-FILE
019400         AT END MOVE 1 TO EOF-LOAN-SW.
019500     IF EOF-LOAN-SW = 0
019600         ADD 1 TO WS-LOAN-READ-CNT.
019700*
019800******************************************************************
019900*   B010 -- VALIDATE THE AS-ON AND CLOSED-FROM SELECTION WINDOW
020000*   PASSED ON THE COMMAND LINE, BOTH IN YYYYMMDD FORM.
020100******************************************************************
020200 B010-EDIT-RUN-DATES.
020300     DISPLAY SPACES UPON CRT.
020400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
020500     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
020600         INTO WS-AS-ON-PARM WS-CLOSED-FROM-PARM.
020700     IF WS-AS-ON-PARM = SPACES OR WS-CLOSED-FROM-PARM = SPACES
020800         DISPLAY '!!!! ENTER AS-ON-DATE AND CLOSED-FROM-DATE'
020900             UPON CRT
021000         DISPLAY '!!!!   YYYYMMDD YYYYMMDD ON COMMAND LINE'
021100             UPON CRT
021200         STOP RUN.
021300     MOVE WS-AS-ON-PARM     TO WS-AS-ON-DATE.
021400     MOVE WS-CLOSED-FROM-PARM TO WS-CLOSED-FROM-DATE.
021500*
021600******************************************************************
021700*   C010 -- LOAD THE STATE-NAME TO STATE-CODE LOOKUP TABLE.
021800*   NO ORDERING GUARANTEE ON THE REFERENCE FILE SO THE TABLE IS
021900*   SEARCHED LINEARLY AT LOOKUP TIME (SEE G011).
022000******************************************************************
022100 C010-LOAD-STATE-TABLE.
022200     MOVE 0 TO EOF-STATE-SW.
022300     OPEN INPUT STATE-CODE-FILE.
022400     PERFORM C011-READ-STATE-RTN.
022500     PERFORM C012-STORE-STATE-RTN THRU C012-EXIT
022600         UNTIL EOF-STATE-SW = 1.
022700     CLOSE STATE-CODE-FILE.
022800*
022900 C011-READ-STATE-RTN.
023000     READ STATE-CODE-FILE AT END MOVE 1 TO EOF-STATE-SW.
023100*
023200 C012-STORE-STATE-RTN.
023300     IF HMKST-LOADED-CNT < 500
023400         ADD 1 TO HMKST-LOADED-CNT
023500         MOVE HMKST-STATE-NAME TO
023600             HMKST-TBL-STATE-NAME(HMKST-LOADED-CNT)
023700         MOVE HMKST-STATE-CODE TO
023800             HMKST-TBL-STATE-CODE(HMKST-LOADED-CNT).
023900     PERFORM C011-READ-STATE-RTN.
024000 C012-EXIT.
024100     EXIT.
024200*
024300******************************************************************
024400*   C020 -- LOAD THE CLIENT-DETAIL TABLE, ASCENDING BY CLIENT-ID
024500*   AS READ.  A REPEATED CLIENT-ID OVERLAYS THE EARLIER ENTRY SO
024600*   THE LAST ROW READ FOR A GIVEN CLIENT IS THE ONE KEPT.
024700******************************************************************
024800 C020-LOAD-CLIENT-TABLE.
024900     MOVE 0 TO EOF-CLIENT-SW.
025000     OPEN INPUT CLIENT-DETAIL-FILE.
025100     PERFORM C021-READ-CLIENT-RTN.
025200     PERFORM C022-STORE-CLIENT-RTN THRU C022-EXIT
025300         UNTIL EOF-CLIENT-SW = 1.
025400     CLOSE CLIENT-DETAIL-FILE.
025500*
025600 C021-READ-CLIENT-RTN.
025700     READ CLIENT-DETAIL-FILE AT END MOVE 1 TO EOF-CLIENT-SW.
025800*
025900 C022-STORE-CLIENT-RTN.
026000     IF HMKCLI-LOADED-CNT = 0
026100         ADD 1 TO HMKCLI-LOADED-CNT
026200         MOVE HMKCLI-CLIENT-ID TO
026300             HMKCLI-TBL-CLIENT-ID(HMKCLI-LOADED-CNT)
026400     ELSE
026500     IF HMKCLI-CLIENT-ID =
026600           HMKCLI-TBL-CLIENT-ID(HMKCLI-LOADED-CNT)
026700         CONTINUE
026800     ELSE
026900         ADD 1 TO HMKCLI-LOADED-CNT
027000         MOVE HMKCLI-CLIENT-ID TO
027100             HMKCLI-TBL-CLIENT-ID(HMKCLI-LOADED-CNT).
027200     MOVE HMKCLI-CLIENT-NAME      TO
027300         HMKCLI-TBL-CLIENT-NAME(HMKCLI-LOADED-CNT).
027400     MOVE HMKCLI-MOBILE-NO        TO
027500         HMKCLI-TBL-MOBILE-NO(HMKCLI-LOADED-CNT).
027600     MOVE HMKCLI-GENDER           TO
027700         HMKCLI-TBL-GENDER(HMKCLI-LOADED-CNT).
027800     MOVE HMKCLI-MARITAL-STATUS   TO
027900         HMKCLI-TBL-MARITAL-STATUS(HMKCLI-LOADED-CNT).
028000     MOVE HMKCLI-NOMINEE-NAME     TO
028100         HMKCLI-TBL-NOMINEE-NAME(HMKCLI-LOADED-CNT).
028200     MOVE HMKCLI-NOMINEE-AGE      TO
028300         HMKCLI-TBL-NOMINEE-AGE(HMKCLI-LOADED-CNT).
028400     MOVE HMKCLI-NOMINEE-RELATION TO
028500         HMKCLI-TBL-NOMINEE-REL(HMKCLI-LOADED-CNT).
028600     MOVE HMKCLI-BANK-NAME        TO
028700         HMKCLI-TBL-BANK-NAME(HMKCLI-LOADED-CNT).
028800     MOVE HMKCLI-BANK-ACCOUNT     TO
028900         HMKCLI-TBL-BANK-ACCOUNT(HMKCLI-LOADED-CNT).
029000     MOVE HMKCLI-VOTER-ID         TO
029100         HMKCLI-TBL-VOTER-ID(HMKCLI-LOADED-CNT).
029200     MOVE HMKCLI-AADHAAR-ID       TO
029300         HMKCLI-TBL-AADHAAR-ID(HMKCLI-LOADED-CNT).
029400     MOVE HMKCLI-PANCARD-ID       TO
029500         HMKCLI-TBL-PANCARD-ID(HMKCLI-LOADED-CNT).
029600     MOVE HMKCLI-ACTIVATE-DATE    TO
029700         HMKCLI-TBL-ACTIVATE-DATE(HMKCLI-LOADED-CNT).
029800     MOVE HMKCLI-DOB              TO
029900         HMKCLI-TBL-DOB(HMKCLI-LOADED-CNT).
030000     MOVE HMKCLI-AGE              TO
030100         HMKCLI-TBL-AGE(HMKCLI-LOADED-CNT).
030200     MOVE HMKCLI-OCCUPATION       TO
030300         HMKCLI-TBL-OCCUPATION(HMKCLI-LOADED-CNT).
030400     MOVE HMKCLI-MONTHLY-INCOME   TO
030500         HMKCLI-TBL-MTHLY-INCOME(HMKCLI-LOADED-CNT).
030600     MOVE HMKCLI-MONTHLY-EXPENSES TO
030700         HMKCLI-TBL-MTHLY-EXPENSE(HMKCLI-LOADED-CNT).
030800     MOVE HMKCLI-RELIGION         TO
030900         HMKCLI-TBL-RELIGION(HMKCLI-LOADED-CNT).
031000     MOVE HMKCLI-CASTE            TO
031100         HMKCLI-TBL-CASTE(HMKCLI-LOADED-CNT).
031200     PERFORM C021-READ-CLIENT-RTN.
031300 C022-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700*   C030 -- LOAD THE ACTIVE-ADDRESS TABLE.  THE UPSTREAM EXTRACT
031800*   CARRIES ONLY ACTIVE ADDRESSES SO NO FILTER IS APPLIED HERE.
031900******************************************************************
032000 C030-LOAD-ADDRESS-TABLE.
032100     MOVE 0 TO EOF-ADDR-SW.
032200     OPEN INPUT CLIENT-ADDRESS-FILE.
032300     PERFORM C031-READ-ADDR-RTN.
032400     PERFORM C032-STORE-ADDR-RTN THRU C032-EXIT
032500         UNTIL EOF-ADDR-SW = 1.
032600     CLOSE CLIENT-ADDRESS-FILE.
032700*
032800 C031-READ-ADDR-RTN.
032900     READ CLIENT-ADDRESS-FILE AT END MOVE 1 TO EOF-ADDR-SW.
033000*
033100 C032-STORE-ADDR-RTN.
033200     IF HMKADR-LOADED-CNT = 0
033300         ADD 1 TO HMKADR-LOADED-CNT
033400         MOVE HMKADR-CLIENT-ID TO
033500             HMKADR-TBL-CLIENT-ID(HMKADR-LOADED-CNT)
033600     ELSE
033700     IF HMKADR-CLIENT-ID =
033800           HMKADR-TBL-CLIENT-ID(HMKADR-LOADED-CNT)
033900         CONTINUE
034000     ELSE
034100         ADD 1 TO HMKADR-LOADED-CNT
034200         MOVE HMKADR-CLIENT-ID TO
034300             HMKADR-TBL-CLIENT-ID(HMKADR-LOADED-CNT).
034400     MOVE HMKADR-STREET         TO
034500         HMKADR-TBL-STREET(HMKADR-LOADED-CNT).
034600     MOVE HMKADR-ADDRESS-LINE-1 TO
034700         HMKADR-TBL-LINE-1(HMKADR-LOADED-CNT).
034800     MOVE HMKADR-ADDRESS-LINE-2 TO
034900         HMKADR-TBL-LINE-2(HMKADR-LOADED-CNT).
035000     MOVE HMKADR-ADDRESS-LINE-3 TO
035100         HMKADR-TBL-LINE-3(HMKADR-LOADED-CNT).
035200     MOVE HMKADR-TOWN-VILLAGE   TO
035300         HMKADR-TBL-TOWN-VILLAGE(HMKADR-LOADED-CNT).
035400     MOVE HMKADR-CITY           TO
035500         HMKADR-TBL-CITY(HMKADR-LOADED-CNT).
035600     MOVE HMKADR-STATE-NAME     TO
035700         HMKADR-TBL-STATE-NAME(HMKADR-LOADED-CNT).
035800     MOVE HMKADR-POSTAL-CODE    TO
035900         HMKADR-TBL-POSTAL-CODE(HMKADR-LOADED-CNT).
036000     PERFORM C031-READ-ADDR-RTN.
036100 C032-EXIT.
036200     EXIT.
036300*
036400******************************************************************
036500*   C040 -- LOAD THE FAMILY-DETAIL TABLE.  LOADED AS-READ, TRUSTED
036600*   TO ARRIVE IN CLIENT-ID ORDER FROM THE UPSTREAM EXTRACT.
036700******************************************************************
036800 C040-LOAD-FAMILY-TABLE.
036900     MOVE 0 TO EOF-FAM-SW.
037000     OPEN INPUT FAMILY-DETAIL-FILE.
037100     PERFORM C041-READ-FAM-RTN.
037200     PERFORM C042-STORE-FAM-RTN THRU C042-EXIT
037300         UNTIL EOF-FAM-SW = 1.
037400     CLOSE FAMILY-DETAIL-FILE.
037500*
037600 C041-READ-FAM-RTN.
037700     READ FAMILY-DETAIL-FILE AT END MOVE 1 TO EOF-FAM-SW.
037800*
037900 C042-STORE-FAM-RTN.
038000     IF HMKFAM-LOADED-CNT < HMKFAM-MAX-ENTRY
038100         ADD 1 TO HMKFAM-LOADED-CNT
038200         MOVE HMKFAM-CLIENT-ID      TO
038300             HMKFAM-TBL-CLIENT-ID(HMKFAM-LOADED-CNT)
038400         MOVE HMKFAM-NAME           TO
038500             HMKFAM-TBL-NAME(HMKFAM-LOADED-CNT)
038600         MOVE HMKFAM-RELATION-TYPE  TO
038700             HMKFAM-TBL-RELATION-TYPE(HMKFAM-LOADED-CNT).
038800     PERFORM C041-READ-FAM-RTN.
038900 C042-EXIT.
039000     EXIT.
039100*
039200******************************************************************
039300*   D010 -- ONE PASS PER LOAN ROW.  FILTERS FOR ELIGIBILITY, THEN
039400*   BUILDS AND WRITES THE THREE OUTPUT SHEETS FOR THAT LOAN.
039500******************************************************************
039600 D010-PROCESS-LOAN-RTN.
039700     PERFORM C031-LOAN-ELIGIBLE.
039800     IF WS-ELIGIBLE-SW = 'Y'
039900         MOVE SPACES TO ACR-REC
040000         MOVE SPACES TO MIR-REC
040100         MOVE SPACES TO ADR-REC
040200         MOVE 'N' TO WS-ERROR-SW
040300         IF HMKLOAN-CLIENT-ID NOT NUMERIC
040400             MOVE 'Y' TO WS-ERROR-SW
040500         END-IF
040600         PERFORM E010-BUILD-ACCOUNT-ROW
040700         PERFORM F010-BUILD-MEMBER-ROW
040800         PERFORM G010-BUILD-ADDRESS-ROW
040900         IF WS-ERROR-SW = 'Y'
041000             PERFORM D011-LOAN-ERROR-RTN
041100         END-IF
041200         WRITE ACR-REC
041300         WRITE MIR-REC
041400         WRITE ADR-REC
041500         ADD 3 TO WS-RUN-REC-COUNT
041600         ADD 1 TO WS-LOAN-WRITE-CNT
041700     ELSE
041800         ADD 1 TO WS-LOAN-SKIP-CNT.
041900     PERFORM A011-READ-LOAN-RTN.
042000 D010-EXIT.
042100     EXIT.
042200*
042300******************************************************************
042400*   C031 -- BUSINESS RULE 1, THE LOAN SELECTION WINDOW.
042500******************************************************************
042600 C031-LOAN-ELIGIBLE.
042700     MOVE 'N' TO WS-ELIGIBLE-SW.
042800     IF HMKLOAN-DISBURSED-DATE NOT > WS-AS-ON-DATE
042900         IF HMKLOAN-CLOSED-DATE = ZERO
043000             MOVE 'Y' TO WS-ELIGIBLE-SW
043100         ELSE
043200         IF HMKLOAN-CLOSED-DATE NOT < WS-CLOSED-FROM-DATE
043300             AND HMKLOAN-CLOSED-DATE NOT > WS-AS-ON-DATE
043400             MOVE 'Y' TO WS-ELIGIBLE-SW.
043500*
043600 D011-LOAN-ERROR-RTN.
043700     ADD 1 TO WS-LOAN-ERROR-CNT.
043800     MOVE 'ERROR   ' TO ACR-DATE-ACCT-INFO.
043900*
044000******************************************************************
044100*   E010 -- ACCOUNT INFO SHEET.  BUSINESS RULES 2,3,4,5,6,7,17.
044200******************************************************************
044300 E010-BUILD-ACCOUNT-ROW.
044400     MOVE HMKLOAN-LOAN-EXTERNAL   TO ACR-HM-UNIQ-RFR-NBR.
044500     MOVE HMKLOAN-LOAN-ACC        TO ACR-ACCOUNT-NUMBER.
044600     MOVE HMKLOAN-OFFICE-EXTERNAL TO ACR-BRANCH-ID.
044700     MOVE WS-AS-ON-DATE           TO ACR-DATE-ACCT-INFO.
044800     MOVE HMKLOAN-LOAN-PURPOSE    TO ACR-LOAN-PURPOSE.
044900     MOVE HMKLOAN-LOAN-CYCLE      TO ACR-LOAN-CYCLE-ID.
045000     MOVE HMKLOAN-INSTALLMENT-NUMBER TO ACR-NUM-INSTALLMENTS.
045100     MOVE HMKLOAN-DAYS-OVERDUE    TO ACR-DPD.
045200     MOVE HMKLOAN-SUBMITTED-DATE  TO ACR-APPLICATION-DATE.
045300     MOVE HMKLOAN-DISBURSED-DATE  TO ACR-DATE-OPENED.
045400     PERFORM E011-RESOLVE-GROUP-ID.
045500     PERFORM E012-CLASSIFY-LOAN-TYPE.
045600     PERFORM E013-CLASSIFY-REPAY-FREQ.
045700     PERFORM E015-CLASSIFY-ACCT-STATUS.
045800     PERFORM E016-EDIT-CLOSED-DATE.
045900     IF HMKLOAN-TRANSACTION-DATE = ZERO
046000         MOVE SPACES TO ACR-DATE-LAST-PAYMENT
046100     ELSE
046200         MOVE HMKLOAN-TRANSACTION-DATE TO ACR-DATE-LAST-PAYMENT.
046300     MOVE HMKLOAN-APPLIED-AMOUNT  TO WS-EDIT-AMOUNT-16.
046400     MOVE WS-EDIT-AMOUNT-16       TO ACR-APPLIED-AMOUNT.
046500     MOVE HMKLOAN-APPROVED-AMOUNT TO WS-EDIT-AMOUNT-16.
046600     MOVE WS-EDIT-AMOUNT-16       TO ACR-SANCTIONED-AMOUNT.
046700     MOVE HMKLOAN-DISB-AMOUNT     TO WS-EDIT-AMOUNT-16.
046800     MOVE WS-EDIT-AMOUNT-16       TO ACR-DISBURSED-AMOUNT.
046900     MOVE HMKLOAN-OUT-BALANCE     TO WS-EDIT-AMOUNT-16.
047000     MOVE WS-EDIT-AMOUNT-16       TO ACR-CURRENT-BALANCE.
047100     MOVE HMKLOAN-OVERDUE-AMOUNT  TO WS-EDIT-AMOUNT-16.
047200     MOVE WS-EDIT-AMOUNT-16       TO ACR-AMOUNT-OVERDUE.
047300     PERFORM E017-EDIT-WRITEOFF.
047400*
047500 E011-RESOLVE-GROUP-ID.
047600     IF HMKLOAN-GROUP-EXTERNAL NOT = SPACES
047700         MOVE HMKLOAN-GROUP-EXTERNAL TO ACR-GROUP-ID
047800     ELSE
047900         MOVE HMKLOAN-CLIENT-EXTERNAL TO ACR-GROUP-ID.
048000*
048100 E012-CLASSIFY-LOAN-TYPE.
048200     IF HMKLOAN-LOAN-TYPE = 'GROUP'
048300         SET ACR-CATEGORY-GROUP TO TRUE
048400     ELSE
048500     IF HMKLOAN-LOAN-TYPE = 'JLG'
048600         SET ACR-CATEGORY-JLG TO TRUE
048700     ELSE
048800         SET ACR-CATEGORY-INDIVIDUAL TO TRUE.
048900*
049000 E013-CLASSIFY-REPAY-FREQ.
049100     IF HMKLOAN-TERM-FREQUENCY = 'Months'
049200         MOVE 'F03' TO ACR-REPAY-FREQ
049300     ELSE
049400     IF HMKLOAN-TERM-FREQUENCY = 'Weeks'
049500         MOVE 'F01' TO ACR-REPAY-FREQ
049600     ELSE
049700         MOVE SPACES TO ACR-REPAY-FREQ.
049800*
049900 E015-CLASSIFY-ACCT-STATUS.
050000     IF HMKLOAN-OVERDUE-AMOUNT > 0
050100         SET ACR-STATUS-OVERDUE TO TRUE
050200     ELSE
050300     IF HMKLOAN-CLOSED-DATE NOT = ZERO
050400         SET ACR-STATUS-CLOSED TO TRUE
050500     ELSE
050600         SET ACR-STATUS-ACTIVE TO TRUE.
050700*
050800 E016-EDIT-CLOSED-DATE.
050900     IF HMKLOAN-CLOSED-DATE NOT = ZERO
051000         AND HMKLOAN-CLOSED-DATE NOT > WS-AS-ON-DATE
051100         MOVE HMKLOAN-CLOSED-DATE TO ACR-DATE-CLOSED
051200     ELSE
051300         MOVE SPACES TO ACR-DATE-CLOSED.
051400*
051500 E017-EDIT-WRITEOFF.                                              BUR-204 
051600     MOVE HMKLOAN-WRITEOFF-AMOUNT TO WS-EDIT-WHOLE-16.
051700     MOVE WS-EDIT-WHOLE-16        TO ACR-WRITE-OFF.
051800     IF HMKLOAN-WRITEOFF-AMOUNT NOT = ZERO
051900         MOVE HMKLOAN-WRITEOFF-DATE   TO ACR-DATE-WRITE-OFF
052000         MOVE HMKLOAN-WRITEOFF-REASON TO ACR-WRITE-OFF-REASON
052100     ELSE
052200         MOVE SPACES TO ACR-DATE-WRITE-OFF
052300         MOVE SPACES TO ACR-WRITE-OFF-REASON.
052400*
052500******************************************************************
052600*   F010 -- MEMBER INFO SHEET.  BUSINESS RULES 8,9,10,11,12,13,14.
052700******************************************************************
052800 F010-BUILD-MEMBER-ROW.
052900     MOVE HMKLOAN-CLIENT-EXTERNAL TO MIR-MEMBER-ID.
053000     MOVE HMKLOAN-OFFICE-EXTERNAL TO MIR-BRANCH-ID-1.
053100     MOVE HMKLOAN-OFFICE-EXTERNAL TO MIR-BRANCH-ID-2.
053200     MOVE ACR-GROUP-ID            TO MIR-GROUP-ID.
053300     SET HMKCLI-IDX TO 1.
053400     MOVE 0 TO WS-CLI-IDX.
053500     IF HMKCLI-LOADED-CNT > 0
053600         SEARCH ALL HMKCLI-ENTRY
053700             AT END NEXT SENTENCE
053800             WHEN HMKCLI-TBL-CLIENT-ID(HMKCLI-IDX) =
053900                  HMKLOAN-CLIENT-ID
054000                 SET WS-CLI-IDX TO HMKCLI-IDX.
054100     IF WS-CLI-IDX > 0
054200         MOVE HMKCLI-TBL-CLIENT-NAME(WS-CLI-IDX)
054300                                  TO MIR-MEMBER-NAME-1
054400         MOVE HMKCLI-TBL-DOB(WS-CLI-IDX)
054500                                  TO MIR-DATE-OF-BIRTH
054600         MOVE HMKCLI-TBL-MOBILE-NO(WS-CLI-IDX)
054700                                  TO MIR-MEMBER-TELEPHONE-1
054800         MOVE HMKCLI-TBL-BANK-NAME(WS-CLI-IDX)
054900                                  TO MIR-MBR-BANK-NM
055000         MOVE HMKCLI-TBL-BANK-ACCOUNT(WS-CLI-IDX)
055100                                  TO MIR-MBR-BANK-ACT-NBR
055200         MOVE HMKCLI-TBL-VOTER-ID(WS-CLI-IDX)
055300                                  TO MIR-VOTERS-ID-NUMBER
055400         MOVE HMKCLI-TBL-AADHAAR-ID(WS-CLI-IDX)
055500                                  TO MIR-U-ID
055600         MOVE HMKCLI-TBL-PANCARD-ID(WS-CLI-IDX)
055700                                  TO MIR-PAN
055800         MOVE HMKCLI-TBL-OCCUPATION(WS-CLI-IDX)
055900                                  TO MIR-OCCUPATION
056000         MOVE HMKCLI-TBL-NOMINEE-NAME(WS-CLI-IDX)
056100                                  TO MIR-NOMINEE-NAME
056200         MOVE HMKCLI-TBL-CASTE(WS-CLI-IDX)
056300                                  TO MIR-CASTE
056400         IF HMKCLI-TBL-ACTIVATE-DATE(WS-CLI-IDX) NOT = ZERO
056500             MOVE HMKCLI-TBL-ACTIVATE-DATE(WS-CLI-IDX)
056600                                  TO MIR-MEMBER-AGE-AS-ON-DATE
056700         ELSE
056800             MOVE SPACES          TO MIR-MEMBER-AGE-AS-ON-DATE
056900         END-IF
057000         PERFORM F011-CLASSIFY-GENDER
057100         PERFORM F012-CLASSIFY-MARITAL
057200         PERFORM F017-CLASSIFY-RELIGION
057300         PERFORM F023-CLASSIFY-NOMINEE-REL
057400         PERFORM F024-EDIT-AGE-CELL
057500         PERFORM F025-EDIT-INCOME-CELLS
057600         PERFORM F020-CLASSIFY-FAMILY THRU F020-EXIT
057700     END-IF.
057800*
057900 F011-CLASSIFY-GENDER.
058000     IF HMKCLI-TBL-GENDER(WS-CLI-IDX) = SPACES
058100         MOVE SPACES TO MIR-GENDER
058200     ELSE
058300     IF HMKCLI-TBL-GENDER(WS-CLI-IDX) = 'Female'
058400         MOVE 'F' TO MIR-GENDER
058500     ELSE
058600         MOVE 'M' TO MIR-GENDER.
058700*
058800 F012-CLASSIFY-MARITAL.
058900     IF HMKCLI-TBL-MARITAL-STATUS(WS-CLI-IDX) = 'Married'
059000         MOVE 'M01' TO MIR-MARITAL-STATUS-TYPE
059100     ELSE
059200     IF HMKCLI-TBL-MARITAL-STATUS(WS-CLI-IDX) = 'Unmarried'
059300         MOVE 'M05' TO MIR-MARITAL-STATUS-TYPE
059400     ELSE
059500     IF HMKCLI-TBL-MARITAL-STATUS(WS-CLI-IDX) = 'Deprived'
059600         MOVE 'M06' TO MIR-MARITAL-STATUS-TYPE
059700     ELSE
059800     IF HMKCLI-TBL-MARITAL-STATUS(WS-CLI-IDX) = 'Divorcee'
059900         MOVE 'M03' TO MIR-MARITAL-STATUS-TYPE
060000     ELSE
060100     IF HMKCLI-TBL-MARITAL-STATUS(WS-CLI-IDX) = 'Widow'
060200         MOVE 'M04' TO MIR-MARITAL-STATUS-TYPE
060300     ELSE
060400         MOVE SPACES TO MIR-MARITAL-STATUS-TYPE.
060500*
060600 F017-CLASSIFY-RELIGION.                                          BUR-241 
060700     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Hindu'
060800         MOVE 'R01' TO MIR-RELIGION
060900     ELSE
061000     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Muslim'
061100         MOVE 'R02' TO MIR-RELIGION
061200     ELSE
061300     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Christian'
061400         MOVE 'R03' TO MIR-RELIGION
061500     ELSE
061600     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Sikh'
061700         MOVE 'R04' TO MIR-RELIGION
061800     ELSE
061900     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Buddhist'
062000         MOVE 'R05' TO MIR-RELIGION
062100     ELSE
062200     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Jain'
062300         MOVE 'R06' TO MIR-RELIGION
062400     ELSE
062500     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Bahai'
062600         MOVE 'R07' TO MIR-RELIGION
062700     ELSE
062800     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Others'
062900         MOVE 'R08' TO MIR-RELIGION
063000     ELSE
063100     IF HMKCLI-TBL-RELIGION(WS-CLI-IDX) = 'Religion not stated'
063200         MOVE 'R09' TO MIR-RELIGION
063300     ELSE
063400         MOVE SPACES TO MIR-RELIGION.
063500*
063600 F023-CLASSIFY-NOMINEE-REL.
063700     IF HMKCLI-TBL-NOMINEE-REL(WS-CLI-IDX) = 113
063800         MOVE 'K04' TO MIR-NOMINEE-REL-TYP
063900     ELSE
064000     IF HMKCLI-TBL-NOMINEE-REL(WS-CLI-IDX) = 99
064100         MOVE 'K05' TO MIR-NOMINEE-REL-TYP
064200     ELSE
064300     IF HMKCLI-TBL-NOMINEE-REL(WS-CLI-IDX) = 100
064400         MOVE 'K07' TO MIR-NOMINEE-REL-TYP
064500     ELSE
064600     IF HMKCLI-TBL-NOMINEE-REL(WS-CLI-IDX) = 112
064700         MOVE 'K03' TO MIR-NOMINEE-REL-TYP
064800     ELSE
064900     IF HMKCLI-TBL-NOMINEE-REL(WS-CLI-IDX) = 77
065000         MOVE 'K01' TO MIR-NOMINEE-REL-TYP
065100     ELSE
065200         MOVE 'K15' TO MIR-NOMINEE-REL-TYP.
065300*
065400 F024-EDIT-AGE-CELL.
065500     IF HMKCLI-TBL-AGE(WS-CLI-IDX) = ZERO
065600         MOVE SPACES TO MIR-MEMBER-AGE
065700     ELSE
065800         MOVE HMKCLI-TBL-AGE(WS-CLI-IDX) TO MIR-MEMBER-AGE.
065900     IF HMKCLI-TBL-NOMINEE-AGE(WS-CLI-IDX) = ZERO
066000         MOVE SPACES TO MIR-NOMINEE-AGE
066100     ELSE
066200         MOVE HMKCLI-TBL-NOMINEE-AGE(WS-CLI-IDX)
066300                                 TO MIR-NOMINEE-AGE.
066400*
066500 F025-EDIT-INCOME-CELLS.
066600     IF HMKCLI-TBL-OCCUPATION(WS-CLI-IDX) = SPACES
066700         MOVE SPACES TO MIR-TOTAL-MONTHLY-INCOME
066800         MOVE SPACES TO MIR-MONTHLY-FAMILY-EXPENSES
066900     ELSE
067000         MOVE HMKCLI-TBL-MTHLY-INCOME(WS-CLI-IDX)
067100                                 TO WS-EDIT-AMOUNT-16
067200         MOVE WS-EDIT-AMOUNT-16 TO MIR-TOTAL-MONTHLY-INCOME
067300         MOVE HMKCLI-TBL-MTHLY-EXPENSE(WS-CLI-IDX)
067400                                 TO WS-EDIT-AMOUNT-16
067500         MOVE WS-EDIT-AMOUNT-16 TO MIR-MONTHLY-FAMILY-EXPENSES.
067600*
067700******************************************************************
067800*   F020 -- FAMILY / RELATION CLASSIFICATION, BUSINESS RULE 11.
067900*   AT MOST 4 FAMILY ROWS PER CLIENT ARE CONSIDERED.  THE SPOUSE
068000*   ROW (RELATION-TYPE 79) FILLS THE KEY-PERSON SLOT AND DOES NOT
068100*   CONSUME ONE OF THE 4 GENERIC RELATIVE SLOTS.
068200******************************************************************
068300 F020-CLASSIFY-FAMILY.
068400     MOVE 0 TO WS-FAM-FOUND-SW.
068500     SET HMKFAM-IDX TO 1.
068600     IF HMKFAM-LOADED-CNT > 0
068700         SEARCH ALL HMKFAM-ENTRY
068800             AT END NEXT SENTENCE
068900             WHEN HMKFAM-TBL-CLIENT-ID(HMKFAM-IDX) =
069000                  HMKLOAN-CLIENT-ID
069100                 MOVE 1 TO WS-FAM-FOUND-SW.
069200     IF WS-FAM-FOUND-SW = 1
069300         SET WS-FAM-SUB TO HMKFAM-IDX
069400         PERFORM F021-BACKSCAN-RTN
069500         MOVE 0 TO WS-FAM-ROWS-SEEN
069600         MOVE 0 TO WS-FAM-GENERIC-SLOT
069700         PERFORM F022-WALK-FAMILY-RTN THRU F022-EXIT
069800             UNTIL WS-FAM-SUB > HMKFAM-LOADED-CNT
069900             OR HMKFAM-TBL-CLIENT-ID(WS-FAM-SUB)
070000                    NOT = HMKLOAN-CLIENT-ID
070100             OR WS-FAM-ROWS-SEEN = 4.
070200 F020-EXIT.
070300     EXIT.
070400*
070500 F021-BACKSCAN-RTN.
070600     PERFORM F021-BACKSTEP-RTN
070700         UNTIL WS-FAM-SUB = 1
070800         OR HMKFAM-TBL-CLIENT-ID(WS-FAM-SUB - 1)
070900                NOT = HMKLOAN-CLIENT-ID.
071000*
071100 F021-BACKSTEP-RTN.
071200     SUBTRACT 1 FROM WS-FAM-SUB.
071300*
071400 F022-WALK-FAMILY-RTN.
071500     ADD 1 TO WS-FAM-ROWS-SEEN.
071600     IF HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 79
071700         MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO MIR-KEY-PERSON-NAME
071800         PERFORM F021-SPOUSE-SLOT
071900     ELSE
072000         ADD 1 TO WS-FAM-GENERIC-SLOT
072100         PERFORM F022-RELATIVE-SLOT.
072200     ADD 1 TO WS-FAM-SUB.
072300 F022-EXIT.
072400     EXIT.
072500*
072600 F021-SPOUSE-SLOT.
072700     IF HMKCLI-TBL-GENDER(WS-CLI-IDX) = 'Female'
072800         MOVE 'K02' TO MIR-KEY-PERSON-RELATIONSHIP
072900     ELSE
073000     IF HMKCLI-TBL-GENDER(WS-CLI-IDX) = 'Male'
073100         MOVE 'K06' TO MIR-KEY-PERSON-RELATIONSHIP
073200     ELSE
073300         MOVE SPACES TO MIR-KEY-PERSON-RELATIONSHIP.
073400*
073500 F022-RELATIVE-SLOT.
073600     EVALUATE TRUE
073700         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 113
073800             MOVE 'K04' TO WS-REL-CODE-WORK
073900         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 99
074000             MOVE 'K05' TO WS-REL-CODE-WORK
074100         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 100
074200             MOVE 'K07' TO WS-REL-CODE-WORK
074300         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 112
074400             MOVE 'K03' TO WS-REL-CODE-WORK
074500         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 77
074600             MOVE 'K01' TO WS-REL-CODE-WORK
074700         WHEN OTHER
074800             MOVE 'K15' TO WS-REL-CODE-WORK
074900     END-EVALUATE.
075000     EVALUATE WS-FAM-GENERIC-SLOT
075100         WHEN 1
075200             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO MIR-MBR-REL-NM-1
075300             MOVE WS-REL-CODE-WORK            TO MIR-MBR-REL-TYP-1
075400         WHEN 2
075500             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO MIR-MBR-REL-NM-2
075600             MOVE WS-REL-CODE-WORK            TO MIR-MBR-REL-TYP-2
075700         WHEN 3
075800             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO MIR-MBR-REL-NM-3
075900             MOVE WS-REL-CODE-WORK            TO MIR-MBR-REL-TYP-3
076000         WHEN 4
076100             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO MIR-MBR-REL-NM-4
076200             MOVE WS-REL-CODE-WORK            TO MIR-MBR-REL-TYP-4
076300         WHEN OTHER
076400             CONTINUE
076500     END-EVALUATE.
076600*
076700******************************************************************
076800*   G010 -- ADDRESS INFO SHEET.  BUSINESS RULES 15, 16.
076900******************************************************************
077000 G010-BUILD-ADDRESS-ROW.
077100     MOVE HMKLOAN-CLIENT-EXTERNAL TO ADR-BANK-ID.
077200     MOVE HMKLOAN-CLIENT-EXTERNAL TO ADR-PARENT-ID.
077300     SET HMKADR-IDX TO 1.
077400     MOVE 0 TO WS-ADR-IDX.
077500     IF HMKADR-LOADED-CNT > 0
077600         SEARCH ALL HMKADR-ENTRY
077700             AT END NEXT SENTENCE
077800             WHEN HMKADR-TBL-CLIENT-ID(HMKADR-IDX) =
077900                  HMKLOAN-CLIENT-ID
078000                 SET WS-ADR-IDX TO HMKADR-IDX.
078100     IF WS-ADR-IDX > 0
078200         PERFORM G011-LOOKUP-STATE-CODE
078300         PERFORM G012-BUILD-FULL-ADDRESS
078400         MOVE HMKADR-TBL-POSTAL-CODE(WS-ADR-IDX)
078500                                      TO ADR-PERM-PIN-CD
078600         MOVE HMKADR-TBL-POSTAL-CODE(WS-ADR-IDX)
078700                                      TO ADR-CURR-PIN-CD
078800     END-IF.
078900*
079000 G011-LOOKUP-STATE-CODE.
079100     SET HMKST-IDX TO 1.
079200     MOVE SPACES TO ADR-PERM-ST-CD.
079300     SEARCH HMKST-ENTRY VARYING HMKST-IDX
079400         AT END
079500             MOVE SPACES TO ADR-PERM-ST-CD
079600         WHEN HMKST-TBL-STATE-NAME(HMKST-IDX) =
079700              HMKADR-TBL-STATE-NAME(WS-ADR-IDX)
079800             MOVE HMKST-TBL-STATE-CODE(HMKST-IDX)
079900                                      TO ADR-PERM-ST-CD.
080000     MOVE ADR-PERM-ST-CD TO ADR-CURR-ST-CD.
080100*
080200 G012-BUILD-FULL-ADDRESS.
080300     MOVE SPACES TO WS-FULL-ADDRESS.
080400     STRING HMKADR-TBL-LINE-1(WS-ADR-IDX)
080500            HMKADR-TBL-LINE-2(WS-ADR-IDX)
080600            HMKADR-TBL-LINE-3(WS-ADR-IDX)
080700            HMKADR-TBL-STREET(WS-ADR-IDX)
080800            HMKADR-TBL-TOWN-VILLAGE(WS-ADR-IDX)
080900            HMKADR-TBL-CITY(WS-ADR-IDX)
081000            DELIMITED BY SIZE
081100            INTO WS-FULL-ADDRESS.
081200     MOVE WS-FULL-ADDRESS TO ADR-PERM-ADDR.
081300     MOVE WS-FULL-ADDRESS TO ADR-CURR-ADDR.
081400*
081500 Z010-END-RTN.
081600     DISPLAY 'HMK1000 -- HIGHMARK THREE-SHEET EXTRACT COMPLETE'.
081700     DISPLAY 'LOAN ROWS READ      = ' WS-LOAN-READ-CNT.
081800     DISPLAY 'LOAN ROWS WRITTEN   = ' WS-LOAN-WRITE-CNT.
081900     DISPLAY 'LOAN ROWS SKIPPED   = ' WS-LOAN-SKIP-CNT.
082000     DISPLAY 'LOAN ROWS IN ERROR  = ' WS-LOAN-ERROR-CNT.
082100     DISPLAY 'OUTPUT SHEET ROWS   = ' WS-RUN-REC-COUNT.
082200     CLOSE LOAN-DETAIL-FILE.
082300     CLOSE ACCOUNT-INFO-FILE.
082400     CLOSE MEMBER-INFO-FILE.
082500     CLOSE ADDRESS-INFO-FILE.
082600     STOP RUN.
