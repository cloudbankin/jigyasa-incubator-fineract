000100******************************************************************
000200*   ACR-REC  --  ACCOUNT INFO SHEET, HIGHMARK THREE-SHEET EXTRACT
000300*   50 FIXED COLUMNS, ONE ROW PER LOAN, BUREAU SUBMISSION FORMAT.
000400*   ONLY THE COLUMNS COVERED BY THE CLASSIFICATION RULES ARE
000500*   POPULATED -- THE REST GO OUT AS SPACES, AS IN THE SOURCE.
000600*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL LAYOUT
000700*   CHANGED 09/02/19  TSM  REQ BUR-204  ADD WRITE-OFF COLUMNS
000800*   CHANGED 07/30/24  NVK  REQ BUR-318  ADD CONDITION NAMES FOR  BUR-318
000900*            THE CATEGORY AND STATUS CODES BELOW SO E012/E015
001000*            CAN TEST THESE WHEN NEEDED INSTEAD OF RELYING ON
001100*            LITERALS SCATTERED THROUGH THE PROCEDURE DIVISION.
001200******************************************************************
001300 01  ACR-REC.
001400     05  ACR-BANK-ID                   PIC X(10).
001500     05  ACR-SEGMENT-ID                PIC X(10).
001600     05  ACR-HM-UNIQ-RFR-NBR           PIC X(20).
001700     05  ACR-ACCOUNT-NUMBER            PIC X(20).
001800     05  ACR-BRANCH-ID                 PIC X(20).
001900     05  ACR-KENDRA-CENTRE-ID          PIC X(20).
002000     05  ACR-LOAN-OFFICER              PIC X(60).
002100     05  ACR-DATE-ACCT-INFO            PIC X(8).
002200     05  ACR-LOAN-CATEGORY             PIC X(3).
002300         88  ACR-CATEGORY-GROUP        VALUE 'T01'.
002400         88  ACR-CATEGORY-JLG          VALUE 'T02'.
002500         88  ACR-CATEGORY-INDIVIDUAL   VALUE 'T03'.
002600     05  ACR-GROUP-ID                  PIC X(20).
002700     05  ACR-LOAN-CYCLE-ID             PIC X(4).
002800     05  ACR-LOAN-PURPOSE              PIC X(40).
002900     05  ACR-ACCOUNT-STATUS            PIC X(3).
003000         88  ACR-STATUS-ACTIVE         VALUE 'S04'.
003100         88  ACR-STATUS-OVERDUE        VALUE 'S05'.
003200         88  ACR-STATUS-CLOSED         VALUE 'S07'.
003300     05  ACR-APPLICATION-DATE          PIC X(8).
003400     05  ACR-SANCTIONED-DATE           PIC X(8).
003500     05  ACR-DATE-OPENED               PIC X(8).
003600     05  ACR-DATE-CLOSED               PIC X(8).
003700     05  ACR-DATE-LAST-PAYMENT         PIC X(8).
003800     05  ACR-APPLIED-AMOUNT            PIC X(16).
003900     05  ACR-SANCTIONED-AMOUNT         PIC X(16).
004000     05  ACR-DISBURSED-AMOUNT          PIC X(16).
004100     05  ACR-NUM-INSTALLMENTS          PIC X(4).
004200     05  ACR-REPAY-FREQ                PIC X(3).
004300     05  ACR-MIN-AMT-DUE               PIC X(16).
004400     05  ACR-CURRENT-BALANCE           PIC X(16).
004500     05  ACR-AMOUNT-OVERDUE            PIC X(16).
004600     05  ACR-DPD                       PIC X(5).
004700     05  ACR-WRITE-OFF                 PIC X(16).
004800     05  ACR-DATE-WRITE-OFF            PIC X(8).
004900     05  ACR-WRITE-OFF-REASON          PIC X(40).
005000     05  ACR-MEETINGS-HELD             PIC X(3).
005100     05  ACR-ABSENTEES                 PIC X(3).
005200     05  ACR-INSURANCE-IND             PIC X(1).
005300     05  ACR-INSURANCE-TYPE            PIC X(10).
005400     05  ACR-SUM-ASSURED               PIC X(16).
005500     05  ACR-MEETING-WEEKDAY           PIC X(10).
005600     05  ACR-MEETING-DAY-TIME          PIC X(8).
005700     05  ACR-RESERVED                  PIC X(10).
005800     05  ACR-OLD-MEMBER-CODE           PIC X(20).
005900     05  ACR-OLD-MEMBER-SHRT-NM        PIC X(20).
006000     05  ACR-OLD-ACCOUNT-NBR           PIC X(20).
006100     05  ACR-CIBIL-STATUS              PIC X(3).
006200     05  ACR-ASSET-CLASS               PIC X(10).
006300     05  ACR-MEMBER-CODE               PIC X(20).
006400     05  ACR-MEMBER-SHRT-NM            PIC X(20).
006500     05  ACR-ACCOUNT-TYPE              PIC X(3).
006600     05  ACR-OWNERSHIP-IND             PIC X(1).
006700     05  ACR-PARENT-ID                 PIC X(20).
006800     05  ACR-EXTRACT-FILE-ID           PIC X(20).
006900     05  ACR-SEVERITY                  PIC X(3).
007000     05  FILLER                        PIC X(29).
