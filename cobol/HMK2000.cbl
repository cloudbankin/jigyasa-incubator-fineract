000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMK2000.
000300 AUTHOR.        T S MURALI.
000400 INSTALLATION.  SOUTHERN CROSS MICROFINANCE - MIS DEPT.
000500 DATE-WRITTEN.  03/14/85.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - BUREAU SUBMISSION DATA -
000800                 AUTHORIZED BATCH USE ONLY.
000900******************************************************************
001000*   H M K 2 0 0 0   --   SINGLE-SHEET CREDIT BUREAU EXTRACT
001100*   BUILDS THE DENORMALIZED HIGHMARK SUBMISSION SHEET FROM A
001200*   PRE-JOINED LOAN/CLIENT/ADDRESS INPUT ROW.  NO CROSS-REFERENCE
001300*   TABLES ARE NEEDED EXCEPT FAMILY-DETAIL AND STATE-CODE, WHICH
001400*   THE UPSTREAM JOIN DOES NOT CARRY.
001500*
001600*   CHANGE LOG
001700*   03/14/85  RKN  ORIGINAL BATCH EXTRACT FOR THE WAREHOUSE TAPE  RKN85   
001800*   11/02/87  RKN  ADDED CLIENT-ADDRESS CROSS REFERENCE           RKN87   
001900*   06/19/89  DLH  ADDED FAMILY-DETAIL RELATIVE CLASSIFICATION    DLH89   
002000*   02/25/91  DLH  STATE-NAME TO STATE-CODE LOOKUP TABLE ADDED    DLH91   
002100*   09/08/93  PKM  AS-ON / CLOSED-FROM SELECTION WINDOW ADDED     PKM93   
002200*   01/14/97  PKM  YEAR-END CLEANUP, NO FUNCTIONAL CHANGE         PKM97   
002300*   11/30/98  SGR  Y2K -- STORAGE AND REPORT DATES WIDENED TO A   SGR98   
002400*                  FULL 4-DIGIT CENTURY, WINDOWING REMOVED
002500*   02/02/99  SGR  Y2K -- VERIFIED CLOSED-DATE COMPARE LOGIC      SGR99   
002600*                  ACROSS THE CENTURY BOUNDARY, NO DEFECTS FOUND
002700*   07/11/02  SGR  LOAN-TYPE RECODED GROUP/JLG PER NEW BUREAU     SGR02   
002800*                  SUBMISSION MANUAL
002900*   05/03/06  TSM  REQ BUR-062  RELIGION / CASTE CELLS ADDED      BUR-062 
003000*   08/06/19  TSM  REQ BUR-198  SPLIT OFF AS A SEPARATE SINGLE-   BUR-198 
003100*                  SHEET JOB AGAINST THE NEW DENORMALIZED FEED,
003200*                  BRANCHED FROM THE HMK1000 THREE-SHEET JOB
003300*   09/02/19  TSM  REQ BUR-204  WRITE-OFF DATE/REASON SUPPRESSED  BUR-204 
003400*                  UNLESS WRITE-OFF AMOUNT IS NON-ZERO
003500*   06/20/20  TSM  REQ BUR-241  RELIGION / CASTE CELLS MOVED TO   BUR-241 
003600*                  NEW HIGHMARK LAYOUT
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT HIGHMARK-DETAIL-FILE ASSIGN TO HMKDTL
004500            ORGANIZATION RECORD SEQUENTIAL
004600            FILE STATUS IS WS-HMKDTL-STATUS.
004700     SELECT FAMILY-DETAIL-FILE   ASSIGN TO FAMDTL
004800            ORGANIZATION RECORD SEQUENTIAL
004900            FILE STATUS IS WS-FAMDTL-STATUS.
005000     SELECT STATE-CODE-FILE      ASSIGN TO STATCD
005100            ORGANIZATION RECORD SEQUENTIAL
005200            FILE STATUS IS WS-STATCD-STATUS.
005300     SELECT HIGHMARK-EXTRACT-FILE ASSIGN TO HMKEXT
005400            ORGANIZATION RECORD SEQUENTIAL
005500            FILE STATUS IS WS-HMKEXT-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  HIGHMARK-DETAIL-FILE
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS HMKDTL-REC.
006300     COPY "HMK2000-HMKDTL.dd.cbl".
006400*
006500 FD  FAMILY-DETAIL-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS HMKFAM-REC.
006800     COPY "HMK1000-FAMDTL.dd.cbl".
006900*
007000 FD  STATE-CODE-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS HMKST-REC.
007300     COPY "HMK1000-STATE.dd.cbl".
007400*
007500 FD  HIGHMARK-EXTRACT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS HKX-REC.
007800     COPY "HMK2000-HMKRPT.dd.cbl".
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 77  WS-RUN-REC-COUNT              PIC S9(8) COMP VALUE ZERO.
008300*
008400     COPY "HMK1000-STATBL.dd.cbl".
008500     COPY "HMK1000-FAMTBL.dd.cbl".
008600*
008700 01  WS-FILE-STATUSES.
008800     05  WS-HMKDTL-STATUS          PIC X(02).
008900     05  WS-FAMDTL-STATUS          PIC X(02).
009000     05  WS-STATCD-STATUS          PIC X(02).
009100     05  WS-HMKEXT-STATUS          PIC X(02).
009200     05  FILLER                    PIC X(02).
009300*
009400 01  WS-SWITCHES.
009500     05  EOF-DTL-SW                PIC 9(1) VALUE 0.
009600     05  EOF-STATE-SW              PIC 9(1) VALUE 0.
009700     05  EOF-FAM-SW                PIC 9(1) VALUE 0.
009800     05  WS-ELIGIBLE-SW            PIC X(1) VALUE 'N'.
009900     05  WS-ERROR-SW               PIC X(1) VALUE 'N'.
010000     05  WS-FAM-FOUND-SW           PIC 9(1) VALUE 0.
010100     05  FILLER                    PIC X(03).
010200*
010300 01  WS-COUNTERS.
010400     05  WS-DTL-READ-CNT           PIC S9(9) COMP VALUE ZERO.
010500     05  WS-DTL-WRITE-CNT          PIC S9(9) COMP VALUE ZERO.
010600     05  WS-DTL-SKIP-CNT           PIC S9(9) COMP VALUE ZERO.
010700     05  WS-DTL-ERROR-CNT          PIC S9(9) COMP VALUE ZERO.
010800     05  WS-FAM-SUB                PIC S9(8) COMP VALUE ZERO.
010900     05  WS-FAM-ROWS-SEEN          PIC S9(2) COMP VALUE ZERO.
011000     05  WS-FAM-GENERIC-SLOT       PIC S9(2) COMP VALUE ZERO.
011100*
011200 01  WS-COMMAND-LINE-AREA.
011300     05  WS-COMMAND-LINE           PIC X(80).
011400     05  WS-AS-ON-PARM             PIC X(08).
011500     05  WS-CLOSED-FROM-PARM       PIC X(08).
011600*
011700 01  WS-RUN-DATES.
011800     05  WS-AS-ON-DATE             PIC 9(8) VALUE ZERO.
011900     05  WS-AS-ON-DATE-G REDEFINES WS-AS-ON-DATE.
012000         10  WS-AS-ON-YYYY         PIC 9(4).
012100         10  WS-AS-ON-MM           PIC 9(2).
012200         10  WS-AS-ON-DD           PIC 9(2).
012300     05  WS-CLOSED-FROM-DATE       PIC 9(8) VALUE ZERO.
012400*
012500 01  WS-EDIT-FIELDS.
012600     05  WS-EDIT-AMOUNT-16         PIC -(12)9.99.
012700     05  WS-EDIT-WHOLE-16          PIC -(15)9.
012800     05  WS-REL-CODE-WORK          PIC X(03).
012900     05  WS-FULL-ADDRESS           PIC X(240).
013000*
013100 PROCEDURE DIVISION.
013200*
013300 A010-MAIN-LINE.
013400     PERFORM B010-EDIT-RUN-DATES.
013500     PERFORM C010-LOAD-STATE-TABLE.
013600     PERFORM C020-LOAD-FAMILY-TABLE.
013700     OPEN INPUT HIGHMARK-DETAIL-FILE.
013800     OPEN OUTPUT HIGHMARK-EXTRACT-FILE.
013900     PERFORM A011-READ-DTL-RTN.
014000     PERFORM D010-PROCESS-DTL-RTN THRU D010-EXIT
014100         UNTIL EOF-DTL-SW = 1.
014200     PERFORM Z010-END-RTN.
014300*
014400 A011-READ-DTL-RTN.
014500     READ HIGHMARK-DETAIL-FILE
014600         AT END MOVE 1 TO EOF-DTL-SW.
014700     IF EOF-DTL-SW = 0
014800         ADD 1 TO WS-DTL-READ-CNT.
014900*
015000******************************************************************
015100*   B010 -- VALIDATE THE AS-ON AND CLOSED-FROM SELECTION WINDOW.
015200******************************************************************
015300 B010-EDIT-RUN-DATES.
015400     DISPLAY SPACES UPON CRT.
015500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
015600     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
015700         INTO WS-AS-ON-PARM WS-CLOSED-FROM-PARM.
015800     IF WS-AS-ON-PARM = SPACES OR WS-CLOSED-FROM-PARM = SPACES
015900         DISPLAY '!!!! ENTER AS-ON-DATE AND CLOSED-FROM-DATE'
016000             UPON CRT
016100         DISPLAY '!!!!   YYYYMMDD YYYYMMDD ON COMMAND LINE'
016200             UPON CRT
016300         STOP RUN.
016400     MOVE WS-AS-ON-PARM       TO WS-AS-ON-DATE.
016500     MOVE WS-CLOSED-FROM-PARM TO WS-CLOSED-FROM-DATE.
016600*
016700******************************************************************
016800*   C010 -- LOAD THE STATE-NAME TO STATE-CODE LOOKUP TABLE.
016900******************************************************************
017000 C010-LOAD-STATE-TABLE.
017100     MOVE 0 TO EOF-STATE-SW.
017200     OPEN INPUT STATE-CODE-FILE.
017300     PERFORM C011-READ-STATE-RTN.
017400     PERFORM C012-STORE-STATE-RTN THRU C012-EXIT
017500         UNTIL EOF-STATE-SW = 1.
017600     CLOSE STATE-CODE-FILE.
017700*
017800 C011-READ-STATE-RTN.
017900     READ STATE-CODE-FILE AT END MOVE 1 TO EOF-STATE-SW.
018000*
018100 C012-STORE-STATE-RTN.
018200     IF HMKST-LOADED-CNT < 500
018300         ADD 1 TO HMKST-LOADED-CNT
018400         MOVE HMKST-STATE-NAME TO
018500             HMKST-TBL-STATE-NAME(HMKST-LOADED-CNT)
018600         MOVE HMKST-STATE-CODE TO
018700             HMKST-TBL-STATE-CODE(HMKST-LOADED-CNT).
018800     PERFORM C011-READ-STATE-RTN.
018900 C012-EXIT.
019000     EXIT.
019100*
019200******************************************************************
019300*   C020 -- LOAD THE FAMILY-DETAIL TABLE.  SAME LAYOUT AND LOAD
019400*   LOGIC AS THE THREE-SHEET JOB -- THE DENORMALIZED FEED DOES
019500*   NOT CARRY RELATIVE ROWS SO THEY ARE STILL CROSS-REFERENCED
019600*   HERE BY CLIENT-ID.
019700******************************************************************
019800 C020-LOAD-FAMILY-TABLE.
019900     MOVE 0 TO EOF-FAM-SW.
020000     OPEN INPUT FAMILY-DETAIL-FILE.
020100     PERFORM C021-READ-FAM-RTN.
020200     PERFORM C022-STORE-FAM-RTN THRU C022-EXIT
020300         UNTIL EOF-FAM-SW = 1.
020400     CLOSE FAMILY-DETAIL-FILE.
020500*
020600 C021-READ-FAM-RTN.
020700     READ FAMILY-DETAIL-FILE AT END MOVE 1 TO EOF-FAM-SW.
020800*
020900 C022-STORE-FAM-RTN.
021000     IF HMKFAM-LOADED-CNT < HMKFAM-MAX-ENTRY
021100         ADD 1 TO HMKFAM-LOADED-CNT
021200         MOVE HMKFAM-CLIENT-ID      TO
021300             HMKFAM-TBL-CLIENT-ID(HMKFAM-LOADED-CNT)
021400         MOVE HMKFAM-NAME           TO
021500             HMKFAM-TBL-NAME(HMKFAM-LOADED-CNT)
021600         MOVE HMKFAM-RELATION-TYPE  TO
021700             HMKFAM-TBL-RELATION-TYPE(HMKFAM-LOADED-CNT).
021800     PERFORM C021-READ-FAM-RTN.
021900 C022-EXIT.
022000     EXIT.
022100*
022200******************************************************************
022300*   D010 -- ONE PASS PER DENORMALIZED ROW.
022400******************************************************************
022500 D010-PROCESS-DTL-RTN.
022600     PERFORM C031-LOAN-ELIGIBLE.
022700     IF WS-ELIGIBLE-SW = 'Y'
022800         MOVE SPACES TO HKX-REC
022900         MOVE 'N' TO WS-ERROR-SW
023000         IF HMKDTL-CLIENT-ID NOT NUMERIC
023100             MOVE 'Y' TO WS-ERROR-SW
023200         END-IF
023300         PERFORM E010-BUILD-MEMBER-SECTION
023400         PERFORM E020-BUILD-ADDRESS-SECTION
023500         PERFORM E030-BUILD-ACCOUNT-SECTION
023600         IF WS-ERROR-SW = 'Y'
023700             PERFORM D011-DTL-ERROR-RTN
023800         END-IF
023900         WRITE HKX-REC
024000         ADD 1 TO WS-RUN-REC-COUNT
024100         ADD 1 TO WS-DTL-WRITE-CNT
024200     ELSE
024300         ADD 1 TO WS-DTL-SKIP-CNT.
024400     PERFORM A011-READ-DTL-RTN.
024500 D010-EXIT.
024600     EXIT.
024700*
024800******************************************************************
024900*   C031 -- BUSINESS RULE 1, THE LOAN SELECTION WINDOW.
025000******************************************************************
025100 C031-LOAN-ELIGIBLE.
025200     MOVE 'N' TO WS-ELIGIBLE-SW.
025300     IF HMKDTL-DISBURSED-DATE NOT > WS-AS-ON-DATE
025400         IF HMKDTL-CLOSED-DATE = ZERO
025500             MOVE 'Y' TO WS-ELIGIBLE-SW
025600         ELSE
025700         IF HMKDTL-CLOSED-DATE NOT < WS-CLOSED-FROM-DATE
025800             AND HMKDTL-CLOSED-DATE NOT > WS-AS-ON-DATE
025900             MOVE 'Y' TO WS-ELIGIBLE-SW.
026000*
026100 D011-DTL-ERROR-RTN.
026200     ADD 1 TO WS-DTL-ERROR-CNT.
026300     MOVE 'ERROR   ' TO HKX-DATE-ACCT-INFO.
026400*
026500******************************************************************
026600*   E010 -- MEMBER SECTION OF THE SINGLE-SHEET EXTRACT.
026700*   BUSINESS RULES 8,9,10,11,12,13,14.
026800******************************************************************
026900 E010-BUILD-MEMBER-SECTION.
027000     MOVE HMKDTL-CLIENT-EXTERNAL  TO HKX-MEMBER-ID.
027100     MOVE HMKDTL-OFFICE-EXTERNAL  TO HKX-BRANCH-ID-1.
027200     MOVE HMKDTL-OFFICE-EXTERNAL  TO HKX-BRANCH-ID-2.
027300     IF HMKDTL-GROUP-EXTERNAL NOT = SPACES
027400         MOVE HMKDTL-GROUP-EXTERNAL  TO HKX-GROUP-ID
027500     ELSE
027600         MOVE HMKDTL-CLIENT-EXTERNAL TO HKX-GROUP-ID.
027700     MOVE HMKDTL-CLIENT-NAME      TO HKX-MEMBER-NAME-1.
027800     MOVE HMKDTL-DOB              TO HKX-DATE-OF-BIRTH.
027900     MOVE HMKDTL-MOBILE-NO        TO HKX-MEMBER-TELEPHONE-1.
028000     MOVE HMKDTL-BANK-NAME        TO HKX-MBR-BANK-NM.
028100     MOVE HMKDTL-BANK-ACCOUNT     TO HKX-MBR-BANK-ACT-NBR.
028200     MOVE HMKDTL-VOTER-ID         TO HKX-VOTERS-ID-NUMBER.
028300     MOVE HMKDTL-AADHAAR-ID       TO HKX-U-ID.
028400     MOVE HMKDTL-PANCARD-ID       TO HKX-PAN.
028500     MOVE HMKDTL-OCCUPATION       TO HKX-OCCUPATION.
028600     MOVE HMKDTL-NOMINEE-NAME     TO HKX-NOMINEE-NAME.
028700     MOVE HMKDTL-CASTE            TO HKX-CASTE.
028800     IF HMKDTL-ACTIVATE-DATE NOT = ZERO
028900         MOVE HMKDTL-ACTIVATE-DATE TO HKX-MEMBER-AGE-AS-ON-DATE
029000     ELSE
029100         MOVE SPACES               TO HKX-MEMBER-AGE-AS-ON-DATE.
029200     PERFORM E011-CLASSIFY-GENDER.
029300     PERFORM E012-CLASSIFY-MARITAL.
029400     PERFORM E013-CLASSIFY-RELIGION.
029500     PERFORM E014-CLASSIFY-NOMINEE-REL.
029600     PERFORM E015-EDIT-AGE-CELL.
029700     PERFORM E016-EDIT-INCOME-CELLS.
029800     PERFORM F020-CLASSIFY-FAMILY THRU F020-EXIT.
029900*
030000 E011-CLASSIFY-GENDER.
030100     IF HMKDTL-GENDER = SPACES
030200         MOVE SPACES TO HKX-GENDER
030300     ELSE
030400     IF HMKDTL-GENDER = 'Female'
030500         MOVE 'F' TO HKX-GENDER
030600     ELSE
030700         MOVE 'M' TO HKX-GENDER.
030800*
030900 E012-CLASSIFY-MARITAL.
031000     IF HMKDTL-MARITAL-STATUS = 'Married'
031100         MOVE 'M01' TO HKX-MARITAL-STATUS-TYPE
031200     ELSE
031300     IF HMKDTL-MARITAL-STATUS = 'Unmarried'
031400         MOVE 'M05' TO HKX-MARITAL-STATUS-TYPE
031500     ELSE
031600     IF HMKDTL-MARITAL-STATUS = 'Deprived'
031700         MOVE 'M06' TO HKX-MARITAL-STATUS-TYPE
031800     ELSE
031900     IF HMKDTL-MARITAL-STATUS = 'Divorcee'
032000         MOVE 'M03' TO HKX-MARITAL-STATUS-TYPE
032100     ELSE
032200     IF HMKDTL-MARITAL-STATUS = 'Widow'
032300         MOVE 'M04' TO HKX-MARITAL-STATUS-TYPE
032400     ELSE
032500         MOVE SPACES TO HKX-MARITAL-STATUS-TYPE.
032600*
032700 E013-CLASSIFY-RELIGION.                                          BUR-241 
032800     IF HMKDTL-RELIGION = 'Hindu'
032900         MOVE 'R01' TO HKX-RELIGION
033000     ELSE
033100     IF HMKDTL-RELIGION = 'Muslim'
033200         MOVE 'R02' TO HKX-RELIGION
033300     ELSE
033400     IF HMKDTL-RELIGION = 'Christian'
033500         MOVE 'R03' TO HKX-RELIGION
033600     ELSE
033700     IF HMKDTL-RELIGION = 'Sikh'
033800         MOVE 'R04' TO HKX-RELIGION
033900     ELSE
034000     IF HMKDTL-RELIGION = 'Buddhist'
034100         MOVE 'R05' TO HKX-RELIGION
034200     ELSE
034300     IF HMKDTL-RELIGION = 'Jain'
034400         MOVE 'R06' TO HKX-RELIGION
034500     ELSE
034600     IF HMKDTL-RELIGION = 'Bahai'
034700         MOVE 'R07' TO HKX-RELIGION
034800     ELSE
034900     IF HMKDTL-RELIGION = 'Others'
035000         MOVE 'R08' TO HKX-RELIGION
035100     ELSE
035200     IF HMKDTL-RELIGION = 'Religion not stated'
035300         MOVE 'R09' TO HKX-RELIGION
035400     ELSE
035500         MOVE SPACES TO HKX-RELIGION.
035600*
035700 E014-CLASSIFY-NOMINEE-REL.
035800     IF HMKDTL-NOMINEE-RELATION = 113
035900         MOVE 'K04' TO HKX-NOMINEE-REL-TYP
036000     ELSE
036100     IF HMKDTL-NOMINEE-RELATION = 99
036200         MOVE 'K05' TO HKX-NOMINEE-REL-TYP
036300     ELSE
036400     IF HMKDTL-NOMINEE-RELATION = 100
036500         MOVE 'K07' TO HKX-NOMINEE-REL-TYP
036600     ELSE
036700     IF HMKDTL-NOMINEE-RELATION = 112
036800         MOVE 'K03' TO HKX-NOMINEE-REL-TYP
036900     ELSE
037000     IF HMKDTL-NOMINEE-RELATION = 77
037100         MOVE 'K01' TO HKX-NOMINEE-REL-TYP
037200     ELSE
037300         MOVE 'K15' TO HKX-NOMINEE-REL-TYP.
037400*
037500 E015-EDIT-AGE-CELL.
037600     IF HMKDTL-AGE = ZERO
037700         MOVE SPACES TO HKX-MEMBER-AGE
037800     ELSE
037900         MOVE HMKDTL-AGE TO HKX-MEMBER-AGE.
038000     IF HMKDTL-NOMINEE-AGE = ZERO
038100         MOVE SPACES TO HKX-NOMINEE-AGE
038200     ELSE
038300         MOVE HMKDTL-NOMINEE-AGE TO HKX-NOMINEE-AGE.
038400*
038500 E016-EDIT-INCOME-CELLS.
038600     IF HMKDTL-OCCUPATION = SPACES
038700         MOVE SPACES TO HKX-TOTAL-MONTHLY-INCOME
038800         MOVE SPACES TO HKX-MONTHLY-FAM-EXPENSES
038900     ELSE
039000         MOVE HMKDTL-MONTHLY-INCOME   TO WS-EDIT-AMOUNT-16
039100         MOVE WS-EDIT-AMOUNT-16       TO HKX-TOTAL-MONTHLY-INCOME
039200         MOVE HMKDTL-MONTHLY-EXPENSES TO WS-EDIT-AMOUNT-16
039300         MOVE WS-EDIT-AMOUNT-16       TO HKX-MONTHLY-FAM-EXPENSES.
039400*
039500******************************************************************
039600*   F020 -- FAMILY / RELATION CLASSIFICATION, BUSINESS RULE 11.
039700*   RESTATED HERE IN FULL SINCE THE DENORMALIZED FEED CARRIES NO
039800*   RELATIVE ROWS OF ITS OWN -- THE CROSS-REFERENCE IS STILL
039900*   NEEDED AGAINST THE FAMILY-DETAIL TABLE LOADED IN C020.
040000******************************************************************
040100 F020-CLASSIFY-FAMILY.
040200     MOVE 0 TO WS-FAM-FOUND-SW.
040300     SET HMKFAM-IDX TO 1.
040400     IF HMKFAM-LOADED-CNT > 0
040500         SEARCH ALL HMKFAM-ENTRY
040600             AT END NEXT SENTENCE
040700             WHEN HMKFAM-TBL-CLIENT-ID(HMKFAM-IDX) =
040800                  HMKDTL-CLIENT-ID
040900                 MOVE 1 TO WS-FAM-FOUND-SW.
041000     IF WS-FAM-FOUND-SW = 1
041100         SET WS-FAM-SUB TO HMKFAM-IDX
041200         PERFORM F021-BACKSCAN-RTN
041300         MOVE 0 TO WS-FAM-ROWS-SEEN
041400         MOVE 0 TO WS-FAM-GENERIC-SLOT
041500         PERFORM F022-WALK-FAMILY-RTN THRU F022-EXIT
041600             UNTIL WS-FAM-SUB > HMKFAM-LOADED-CNT
041700             OR HMKFAM-TBL-CLIENT-ID(WS-FAM-SUB)
041800                    NOT = HMKDTL-CLIENT-ID
041900             OR WS-FAM-ROWS-SEEN = 4.
042000 F020-EXIT.
042100     EXIT.
042200*
042300 F021-BACKSCAN-RTN.
042400     PERFORM F021-BACKSTEP-RTN
042500         UNTIL WS-FAM-SUB = 1
042600         OR HMKFAM-TBL-CLIENT-ID(WS-FAM-SUB - 1)
042700                NOT = HMKDTL-CLIENT-ID.
042800*
042900 F021-BACKSTEP-RTN.
043000     SUBTRACT 1 FROM WS-FAM-SUB.
043100*
043200 F022-WALK-FAMILY-RTN.
043300     ADD 1 TO WS-FAM-ROWS-SEEN.
043400     IF HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 79
043500         MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO HKX-KEY-PERSON-NAME
043600         PERFORM F021-SPOUSE-SLOT
043700     ELSE
043800         ADD 1 TO WS-FAM-GENERIC-SLOT
043900         PERFORM F022-RELATIVE-SLOT.
044000     ADD 1 TO WS-FAM-SUB.
044100 F022-EXIT.
044200     EXIT.
044300*
044400 F021-SPOUSE-SLOT.
044500     IF HMKDTL-GENDER = 'Female'
044600         MOVE 'K02' TO HKX-KEY-PERSON-RELSHIP
044700     ELSE
044800     IF HMKDTL-GENDER = 'Male'
044900         MOVE 'K06' TO HKX-KEY-PERSON-RELSHIP
045000     ELSE
045100         MOVE SPACES TO HKX-KEY-PERSON-RELSHIP.
045200*
045300 F022-RELATIVE-SLOT.
045400     EVALUATE TRUE
045500         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 113
045600             MOVE 'K04' TO WS-REL-CODE-WORK
045700         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 99
045800             MOVE 'K05' TO WS-REL-CODE-WORK
045900         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 100
046000             MOVE 'K07' TO WS-REL-CODE-WORK
046100         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 112
046200             MOVE 'K03' TO WS-REL-CODE-WORK
046300         WHEN HMKFAM-TBL-RELATION-TYPE(WS-FAM-SUB) = 77
046400             MOVE 'K01' TO WS-REL-CODE-WORK
046500         WHEN OTHER
046600             MOVE 'K15' TO WS-REL-CODE-WORK
046700     END-EVALUATE.
046800     EVALUATE WS-FAM-GENERIC-SLOT
046900         WHEN 1
047000             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO HKX-MBR-REL-NM-1
047100             MOVE WS-REL-CODE-WORK            TO HKX-MBR-REL-TYP-1
047200         WHEN 2
047300             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO HKX-MBR-REL-NM-2
047400             MOVE WS-REL-CODE-WORK            TO HKX-MBR-REL-TYP-2
047500         WHEN 3
047600             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO HKX-MBR-REL-NM-3
047700             MOVE WS-REL-CODE-WORK            TO HKX-MBR-REL-TYP-3
047800         WHEN 4
047900             MOVE HMKFAM-TBL-NAME(WS-FAM-SUB) TO HKX-MBR-REL-NM-4
048000             MOVE WS-REL-CODE-WORK            TO HKX-MBR-REL-TYP-4
048100         WHEN OTHER
048200             CONTINUE
048300     END-EVALUATE.
048400*
048500******************************************************************
048600*   E020 -- ADDRESS SECTION.  BUSINESS RULES 15, 16.
048700******************************************************************
048800 E020-BUILD-ADDRESS-SECTION.
048900     MOVE HMKDTL-CLIENT-EXTERNAL TO HKX-ADDR-BANK-ID.
049000     MOVE HMKDTL-CLIENT-EXTERNAL TO HKX-ADDR-PARENT-ID.
049100     PERFORM E021-LOOKUP-STATE-CODE.
049200     PERFORM E022-BUILD-FULL-ADDRESS.
049300     MOVE HMKDTL-POSTAL-CODE TO HKX-PERM-PIN-CD.
049400     MOVE HMKDTL-POSTAL-CODE TO HKX-CURR-PIN-CD.
049500*
049600 E021-LOOKUP-STATE-CODE.
049700     SET HMKST-IDX TO 1.
049800     MOVE SPACES TO HKX-PERM-ST-CD.
049900     SEARCH HMKST-ENTRY VARYING HMKST-IDX
050000         AT END
050100             MOVE SPACES TO HKX-PERM-ST-CD
050200         WHEN HMKST-TBL-STATE-NAME(HMKST-IDX) =
050300              HMKDTL-STATE-NAME
050400             MOVE HMKST-TBL-STATE-CODE(HMKST-IDX)
050500                                      TO HKX-PERM-ST-CD.
050600     MOVE HKX-PERM-ST-CD TO HKX-CURR-ST-CD.
050700*
050800 E022-BUILD-FULL-ADDRESS.
050900     MOVE SPACES TO WS-FULL-ADDRESS.
051000     STRING HMKDTL-ADDRESS-LINE-1
051100            HMKDTL-ADDRESS-LINE-2
051200            HMKDTL-ADDRESS-LINE-3
051300            HMKDTL-STREET
051400            HMKDTL-TOWN-VILLAGE
051500            HMKDTL-CITY
051600            DELIMITED BY SIZE
051700            INTO WS-FULL-ADDRESS.
051800     MOVE WS-FULL-ADDRESS TO HKX-PERM-ADDR.
051900     MOVE WS-FULL-ADDRESS TO HKX-CURR-ADDR.
052000*
052100******************************************************************
052200*   E030 -- ACCOUNT SECTION.  BUSINESS RULES 2,3,4,5,6,7,17.
052300******************************************************************
052400 E030-BUILD-ACCOUNT-SECTION.
052500     MOVE HMKDTL-LOAN-EXTERNAL    TO HKX-HM-UNIQ-RFR-NBR.
052600     MOVE HMKDTL-LOAN-ACC         TO HKX-ACCOUNT-NUMBER.
052700     MOVE HMKDTL-OFFICE-EXTERNAL  TO HKX-BRANCH-ID.
052800     MOVE HMKDTL-LOAN-OFFICER     TO HKX-LOAN-OFFICER.
052900     MOVE WS-AS-ON-DATE           TO HKX-DATE-ACCT-INFO.
053000     MOVE HKX-GROUP-ID            TO HKX-ACR-GROUP-ID.
053100     MOVE HMKDTL-LOAN-CYCLE       TO HKX-LOAN-CYCLE-ID.
053200     MOVE HMKDTL-LOAN-PURPOSE     TO HKX-LOAN-PURPOSE.
053300     MOVE HMKDTL-SUBMITTED-DATE   TO HKX-APPLICATION-DATE.
053400     MOVE HMKDTL-DISBURSED-DATE   TO HKX-DATE-OPENED.
053500     MOVE HMKDTL-INSTALLMENT-NUMBER TO HKX-NUM-INSTALLMENTS.
053600     MOVE HMKDTL-DAYS-OVERDUE     TO HKX-DPD.
053700     PERFORM E031-CLASSIFY-LOAN-TYPE.
053800     PERFORM E032-CLASSIFY-REPAY-FREQ.
053900     PERFORM E033-CLASSIFY-ACCT-STATUS.
054000     PERFORM E034-EDIT-CLOSED-DATE.
054100     IF HMKDTL-TRANSACTION-DATE = ZERO
054200         MOVE SPACES TO HKX-DATE-LAST-PAYMENT
054300     ELSE
054400         MOVE HMKDTL-TRANSACTION-DATE TO HKX-DATE-LAST-PAYMENT.
054500     MOVE HMKDTL-APPLIED-AMOUNT   TO WS-EDIT-AMOUNT-16.
054600     MOVE WS-EDIT-AMOUNT-16       TO HKX-APPLIED-AMOUNT.
054700     MOVE HMKDTL-APPROVED-AMOUNT  TO WS-EDIT-AMOUNT-16.
054800     MOVE WS-EDIT-AMOUNT-16       TO HKX-SANCTIONED-AMOUNT.
054900     MOVE HMKDTL-DISB-AMOUNT      TO WS-EDIT-AMOUNT-16.
055000     MOVE WS-EDIT-AMOUNT-16       TO HKX-DISBURSED-AMOUNT.
055100     MOVE HMKDTL-OUT-BALANCE      TO WS-EDIT-AMOUNT-16.
055200     MOVE WS-EDIT-AMOUNT-16       TO HKX-CURRENT-BALANCE.
055300     MOVE HMKDTL-OVERDUE-AMOUNT   TO WS-EDIT-AMOUNT-16.
055400     MOVE WS-EDIT-AMOUNT-16       TO HKX-AMOUNT-OVERDUE.
055500     PERFORM E035-EDIT-WRITEOFF.
055600*
055700 E031-CLASSIFY-LOAN-TYPE.
055800     IF HMKDTL-LOAN-TYPE = 'GROUP'
055900         SET HKX-CATEGORY-GROUP TO TRUE
056000     ELSE
056100     IF HMKDTL-LOAN-TYPE = 'JLG'
056200         SET HKX-CATEGORY-JLG TO TRUE
056300     ELSE
056400         SET HKX-CATEGORY-INDIV TO TRUE.
056500*
056600 E032-CLASSIFY-REPAY-FREQ.
056700     IF HMKDTL-TERM-FREQUENCY = 'Months'
056800         MOVE 'F03' TO HKX-REPAY-FREQ
056900     ELSE
057000     IF HMKDTL-TERM-FREQUENCY = 'Weeks'
057100         MOVE 'F01' TO HKX-REPAY-FREQ
057200     ELSE
057300         MOVE SPACES TO HKX-REPAY-FREQ.
057400*
057500 E033-CLASSIFY-ACCT-STATUS.
057600     IF HMKDTL-OVERDUE-AMOUNT > 0
057700         SET HKX-STATUS-OVERDUE TO TRUE
057800     ELSE
057900     IF HMKDTL-CLOSED-DATE NOT = ZERO
058000         SET HKX-STATUS-CLOSED TO TRUE
058100     ELSE
058200         SET HKX-STATUS-ACTIVE TO TRUE.
058300*
058400 E034-EDIT-CLOSED-DATE.
058500     IF HMKDTL-CLOSED-DATE NOT = ZERO
058600         AND HMKDTL-CLOSED-DATE NOT > WS-AS-ON-DATE
058700         MOVE HMKDTL-CLOSED-DATE TO HKX-DATE-CLOSED
058800     ELSE
058900         MOVE SPACES TO HKX-DATE-CLOSED.
059000*
059100 E035-EDIT-WRITEOFF.                                              BUR-204 
059200     MOVE HMKDTL-WRITEOFF-AMOUNT TO WS-EDIT-WHOLE-16.
059300     MOVE WS-EDIT-WHOLE-16       TO HKX-WRITE-OFF.
059400     IF HMKDTL-WRITEOFF-AMOUNT NOT = ZERO
059500         MOVE HMKDTL-WRITEOFF-DATE   TO HKX-DATE-WRITE-OFF
059600         MOVE HMKDTL-WRITEOFF-REASON TO HKX-WRITE-OFF-REASON
059700     ELSE
059800         MOVE SPACES TO HKX-DATE-WRITE-OFF
059900         MOVE SPACES TO HKX-WRITE-OFF-REASON.
060000*
060100 Z010-END-RTN.
060200     DISPLAY 'HMK2000 -- HIGHMARK SINGLE-SHEET EXTRACT COMPLETE'.
060300     DISPLAY 'DETAIL ROWS READ     = ' WS-DTL-READ-CNT.
060400     DISPLAY 'DETAIL ROWS WRITTEN  = ' WS-DTL-WRITE-CNT.
060500     DISPLAY 'DETAIL ROWS SKIPPED  = ' WS-DTL-SKIP-CNT.
060600     DISPLAY 'DETAIL ROWS IN ERROR = ' WS-DTL-ERROR-CNT.
060700     DISPLAY 'OUTPUT SHEET ROWS    = ' WS-RUN-REC-COUNT.
060800     CLOSE HIGHMARK-DETAIL-FILE.
060900     CLOSE HIGHMARK-EXTRACT-FILE.
061000     STOP RUN.
