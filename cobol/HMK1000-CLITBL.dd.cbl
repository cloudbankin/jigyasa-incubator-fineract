000100******************************************************************
000200*   HMKCLI-TABLE  --  CLIENT-DETAIL ROWS HELD IN MEMORY FOR THE
000300*   RUN, SORTED ASCENDING BY CLIENT-ID AS READ (THE UPSTREAM
000400*   CLIENT EXTRACT IS PRODUCED IN CLIENT-ID ORDER).  SEARCHED
000500*   ONCE PER LOAN ROW WITH SEARCH ALL -- CLIENT-ID IS EXPECTED
000600*   UNIQUE SO THE LAST LOAD WINS IF A DUPLICATE SLIPS THROUGH.
000700*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL TABLE
000800*   CHANGED 07/30/24  NVK  REQ BUR-318  OCCURS WAS A FLAT 50000   BUR-318
000900*            WITH NO DEPENDING ON, SO SEARCH ALL BINARY-SEARCHED
001000*            PAST THE LOADED ROWS INTO UNSORTED ZEROS.  COUNTERS
001100*            GROUP MOVED AHEAD OF THE TABLE AND DEPENDING ON
001200*            ADDED SO THE SEARCH NEVER LEAVES THE LOADED PREFIX.
001300******************************************************************
001400 01  HMKCLI-COUNTERS.
001500     05  HMKCLI-LOADED-CNT             PIC S9(8) COMP VALUE ZERO.
001600     05  HMKCLI-MAX-ENTRY              PIC S9(8) COMP VALUE 50000.
001700     05  FILLER                        PIC X(01).
001800 01  HMKCLI-TABLE.
001900     05  HMKCLI-ENTRY
002000         OCCURS 1 TO 50000 TIMES
002100             DEPENDING ON HMKCLI-LOADED-CNT
002200             ASCENDING KEY IS HMKCLI-TBL-CLIENT-ID
002300             INDEXED BY HMKCLI-IDX.
002400         10  HMKCLI-TBL-CLIENT-ID      PIC 9(9).
002500         10  HMKCLI-TBL-CLIENT-NAME    PIC X(60).
002600         10  HMKCLI-TBL-MOBILE-NO      PIC X(15).
002700         10  HMKCLI-TBL-GENDER         PIC X(10).
002800         10  HMKCLI-TBL-MARITAL-STATUS PIC X(15).
002900         10  HMKCLI-TBL-NOMINEE-NAME   PIC X(60).
003000         10  HMKCLI-TBL-NOMINEE-AGE    PIC 9(3).
003100         10  HMKCLI-TBL-NOMINEE-REL    PIC 9(5).
003200         10  HMKCLI-TBL-BANK-NAME      PIC X(40).
003300         10  HMKCLI-TBL-BANK-ACCOUNT   PIC X(30).
003400         10  HMKCLI-TBL-VOTER-ID       PIC X(20).
003500         10  HMKCLI-TBL-AADHAAR-ID     PIC X(20).
003600         10  HMKCLI-TBL-PANCARD-ID     PIC X(20).
003700         10  HMKCLI-TBL-ACTIVATE-DATE  PIC 9(8).
003800         10  HMKCLI-TBL-DOB            PIC 9(8).
003900         10  HMKCLI-TBL-AGE            PIC 9(3).
004000         10  HMKCLI-TBL-OCCUPATION     PIC X(40).
004100         10  HMKCLI-TBL-MTHLY-INCOME   PIC S9(11) COMP-3.
004200         10  HMKCLI-TBL-MTHLY-EXPENSE  PIC S9(11) COMP-3.
004300         10  HMKCLI-TBL-RELIGION       PIC X(20).
004400         10  HMKCLI-TBL-CASTE          PIC X(20).
004500         10  FILLER                    PIC X(05).
