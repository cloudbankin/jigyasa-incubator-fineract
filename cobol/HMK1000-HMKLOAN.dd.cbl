000100******************************************************************
000200*   HMKLOAN-REC  --  HIGHMARK LOAN-DETAIL EXTRACT INPUT RECORD
000300*   ONE ROW PER ELIGIBLE LOAN ACCOUNT, KEYED BY HMKLOAN-CLIENT-ID.
000400*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL LAYOUT
000500*   CHANGED 09/02/19  TSM  REQ BUR-204  ADD WRITE-OFF FIELDS
000600******************************************************************
000700 01  HMKLOAN-REC.
000800     05  HMKLOAN-CLIENT-ID             PIC 9(9).
000900     05  HMKLOAN-LOAN-ACC              PIC X(20).
001000     05  HMKLOAN-OFFICE-EXTERNAL       PIC X(20).
001100     05  HMKLOAN-LOAN-TYPE             PIC X(10).
001200     05  HMKLOAN-GROUP-EXTERNAL        PIC X(20).
001300     05  HMKLOAN-LOAN-EXTERNAL         PIC X(20).
001400     05  HMKLOAN-CLIENT-EXTERNAL       PIC X(20).
001500     05  HMKLOAN-LOAN-PURPOSE          PIC X(40).
001600     05  HMKLOAN-LOAN-CYCLE            PIC 9(4).
001700     05  HMKLOAN-SUBMITTED-DATE        PIC 9(8).
001800     05  HMKLOAN-SUBMITTED-DATE-G REDEFINES
001900             HMKLOAN-SUBMITTED-DATE.
002000         10  HMKLOAN-SUBMITTED-YYYY    PIC 9(4).
002100         10  HMKLOAN-SUBMITTED-MM      PIC 9(2).
002200         10  HMKLOAN-SUBMITTED-DD      PIC 9(2).
002300     05  HMKLOAN-DISBURSED-DATE        PIC 9(8).
002400     05  HMKLOAN-DISBURSED-DATE-G REDEFINES
002500             HMKLOAN-DISBURSED-DATE.
002600         10  HMKLOAN-DISBURSED-YYYY    PIC 9(4).
002700         10  HMKLOAN-DISBURSED-MM      PIC 9(2).
002800         10  HMKLOAN-DISBURSED-DD      PIC 9(2).
002900*        ZERO = NOT YET DISBURSED.  NOT EXPECTED IN PRACTICE
003000*        SINCE ONLY DISBURSED LOANS REACH THIS EXTRACT.
003100     05  HMKLOAN-CLOSED-DATE           PIC 9(8).
003200     05  HMKLOAN-CLOSED-DATE-G REDEFINES
003300             HMKLOAN-CLOSED-DATE.
003400         10  HMKLOAN-CLOSED-YYYY       PIC 9(4).
003500         10  HMKLOAN-CLOSED-MM         PIC 9(2).
003600         10  HMKLOAN-CLOSED-DD         PIC 9(2).
003700*        HMKLOAN-CLOSED-DATE = ZERO MEANS "MAY BE ABSENT" --
003800*        LOAN IS STILL OPEN AS OF AS-ON-DATE.
003900     05  HMKLOAN-APPLIED-AMOUNT        PIC S9(13)V99 COMP-3.
004000     05  HMKLOAN-APPROVED-AMOUNT       PIC S9(13)V99 COMP-3.
004100     05  HMKLOAN-DISB-AMOUNT           PIC S9(13)V99 COMP-3.
004200     05  HMKLOAN-INSTALLMENT-NUMBER    PIC 9(4).
004300     05  HMKLOAN-TERM-FREQUENCY        PIC X(10).
004400     05  HMKLOAN-OUT-BALANCE           PIC S9(13)V99 COMP-3.
004500     05  HMKLOAN-INSTALLMENT-AMOUNT    PIC S9(13)V99 COMP-3.
004600*        OVERDUE-AMOUNT = ZERO MEANS "MAY BE ABSENT" (NO
004700*        OVERDUE BALANCE), NOT "ZERO OVERDUE" -- RULE 17.
004800     05  HMKLOAN-OVERDUE-AMOUNT        PIC S9(13)V99 COMP-3.
004900     05  HMKLOAN-DAYS-OVERDUE          PIC 9(5).
005000     05  HMKLOAN-TRANSACTION-DATE      PIC 9(8).
005100     05  HMKLOAN-TRANSACTION-DATE-G REDEFINES
005200             HMKLOAN-TRANSACTION-DATE.
005300         10  HMKLOAN-TRANSACTION-YYYY  PIC 9(4).
005400         10  HMKLOAN-TRANSACTION-MM    PIC 9(2).
005500         10  HMKLOAN-TRANSACTION-DD    PIC 9(2).
005600     05  HMKLOAN-WRITEOFF-AMOUNT       PIC S9(13) COMP-3.
005700     05  HMKLOAN-WRITEOFF-REASON       PIC X(40).
005800     05  HMKLOAN-WRITEOFF-DATE         PIC 9(8).
005900     05  HMKLOAN-WRITEOFF-DATE-G REDEFINES
006000             HMKLOAN-WRITEOFF-DATE.
006100         10  HMKLOAN-WRITEOFF-YYYY     PIC 9(4).
006200         10  HMKLOAN-WRITEOFF-MM       PIC 9(2).
006300         10  HMKLOAN-WRITEOFF-DD       PIC 9(2).
006400     05  FILLER                        PIC X(40).
