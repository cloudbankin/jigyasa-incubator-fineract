000100******************************************************************
000200*   MIR-REC  --  MEMBER INFO SHEET, HIGHMARK THREE-SHEET EXTRACT
000300*   62 FIXED COLUMNS, ONE ROW PER LOAN JOINED TO ITS CLIENT.
000400*   37 NAMED COLUMNS ARE POPULATED PER THE CLASSIFICATION RULES;
000500*   THE REMAINING 25 ARE RESERVED BUREAU TEMPLATE COLUMNS WITH NO
000600*   SOURCE DATA IN THIS SLICE AND GO OUT AS SPACES.
000700*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL LAYOUT
000800*   CHANGED 11/14/18  RKN  REQ BUR-140  ADD BANK / NOMINEE CELLS
000900*   CHANGED 06/20/20  TSM  REQ BUR-241  ADD RELIGION / CASTE
001000******************************************************************
001100 01  MIR-REC.
001200     05  MIR-BANK-ID                   PIC X(10).
001300     05  MIR-SEGMENT-ID                PIC X(10).
001400     05  MIR-MEMBER-ID                 PIC X(20).
001500     05  MIR-BRANCH-ID-1               PIC X(20).
001600     05  MIR-BRANCH-ID-2               PIC X(20).
001700     05  MIR-GROUP-ID                  PIC X(20).
001800     05  MIR-MEMBER-NAME-1             PIC X(60).
001900     05  MIR-DATE-OF-BIRTH             PIC X(8).
002000     05  MIR-MEMBER-AGE                PIC X(3).
002100     05  MIR-MEMBER-AGE-AS-ON-DATE     PIC X(8).
002200     05  MIR-GENDER                    PIC X(1).
002300     05  MIR-MARITAL-STATUS-TYPE       PIC X(3).
002400     05  MIR-KEY-PERSON-NAME           PIC X(60).
002500     05  MIR-KEY-PERSON-RELATIONSHIP   PIC X(3).
002600     05  MIR-MBR-REL-NM-1              PIC X(60).
002700     05  MIR-MBR-REL-TYP-1             PIC X(3).
002800     05  MIR-MBR-REL-NM-2              PIC X(60).
002900     05  MIR-MBR-REL-TYP-2             PIC X(3).
003000     05  MIR-MBR-REL-NM-3              PIC X(60).
003100     05  MIR-MBR-REL-TYP-3             PIC X(3).
003200     05  MIR-MBR-REL-NM-4              PIC X(60).
003300     05  MIR-MBR-REL-TYP-4             PIC X(3).
003400     05  MIR-NOMINEE-NAME              PIC X(60).
003500     05  MIR-NOMINEE-REL-TYP           PIC X(3).
003600     05  MIR-NOMINEE-AGE               PIC X(3).
003700     05  MIR-VOTERS-ID-NUMBER          PIC X(20).
003800     05  MIR-U-ID                      PIC X(20).
003900     05  MIR-PAN                       PIC X(20).
004000     05  MIR-MEMBER-TELEPHONE-1        PIC X(15).
004100     05  MIR-MBR-BANK-NM               PIC X(40).
004200     05  MIR-MBR-BANK-ACT-NBR          PIC X(30).
004300     05  MIR-MBR-BANK-BRNCH-NM         PIC X(40).
004400     05  MIR-OCCUPATION                PIC X(40).
004500     05  MIR-TOTAL-MONTHLY-INCOME      PIC X(16).
004600     05  MIR-MONTHLY-FAMILY-EXPENSES   PIC X(16).
004700     05  MIR-RELIGION                  PIC X(3).
004800     05  MIR-CASTE                     PIC X(20).
004900     05  MIR-RESERVED-COLUMNS OCCURS 25 TIMES PIC X(10).
005000     05  FILLER                        PIC X(01).
