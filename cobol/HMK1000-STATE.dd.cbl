000100******************************************************************
000200*   HMKST-REC  --  HIGHMARK STATE-CODE REFERENCE INPUT RECORD
000300*   ONE ROW PER BUREAU STATE, LOADED ONCE PER RUN.
000400*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL LAYOUT
000500******************************************************************
000600 01  HMKST-REC.
000700     05  HMKST-STATE-ID                PIC 9(9).
000800     05  HMKST-STATE-CODE              PIC X(5).
000900     05  HMKST-STATE-NAME              PIC X(40).
001000     05  FILLER                        PIC X(10).
