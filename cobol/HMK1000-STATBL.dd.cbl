000100******************************************************************
000200*   HMKST-TABLE  --  STATE-NAME TO STATE-CODE LOOKUP TABLE, HELD
000300*   IN MEMORY FOR THE WHOLE RUN.  NO ORDERING GUARANTEE ON THE
000400*   REFERENCE FILE SO A LINEAR SEARCH IS USED, NOT SEARCH ALL.
000500*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL TABLE
000600******************************************************************
000700 01  HMKST-TABLE.
000800     05  HMKST-ENTRY OCCURS 500 TIMES
000900             INDEXED BY HMKST-IDX.
001000         10  HMKST-TBL-STATE-NAME      PIC X(40).
001100         10  HMKST-TBL-STATE-CODE      PIC X(5).
001200         10  FILLER                    PIC X(05).
001300 01  HMKST-COUNTERS.
001400     05  HMKST-LOADED-CNT              PIC S9(6) COMP VALUE ZERO.
001500     05  FILLER                        PIC X(01).
