000100******************************************************************
000200*   HMKADR-REC  --  HIGHMARK CLIENT-ADDRESS EXTRACT INPUT RECORD
000300*   ONE ACTIVE ADDRESS PER CLIENT, KEYED BY HMKADR-CLIENT-ID.
000400*   CREATED 04/18/18  RKN  REQ BUR-118  INITIAL LAYOUT
000500******************************************************************
000600 01  HMKADR-REC.
000700     05  HMKADR-ADDRESS-TYPE           PIC X(20).
000800     05  HMKADR-CLIENT-ID              PIC 9(9).
000900     05  HMKADR-ADDRESS-ID             PIC 9(9).
001000     05  HMKADR-STREET                 PIC X(60).
001100     05  HMKADR-ADDRESS-LINE-1         PIC X(60).
001200     05  HMKADR-ADDRESS-LINE-2         PIC X(60).
001300     05  HMKADR-ADDRESS-LINE-3         PIC X(60).
001400     05  HMKADR-TOWN-VILLAGE           PIC X(40).
001500     05  HMKADR-CITY                   PIC X(40).
001600     05  HMKADR-COUNTY-DISTRICT        PIC X(40).
001700     05  HMKADR-STATE-NAME             PIC X(40).
001800     05  HMKADR-COUNTRY-NAME           PIC X(40).
001900     05  HMKADR-POSTAL-CODE            PIC X(10).
002000     05  HMKADR-CLIENT-EXTERNAL        PIC X(20).
002100     05  FILLER                        PIC X(20).
