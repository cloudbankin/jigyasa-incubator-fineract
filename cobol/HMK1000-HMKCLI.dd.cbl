000100******************************************************************
000200*   HMKCLI-REC  --  HIGHMARK CLIENT-DETAIL EXTRACT INPUT RECORD
000300*   ONE ROW PER CLIENT, KEYED BY HMKCLI-CLIENT-ID.
000400*   CREATED 04/11/18  RKN  REQ BUR-118  INITIAL LAYOUT
000500*   CHANGED 11/14/18  RKN  REQ BUR-140  ADD BANK/NOMINEE FIELDS
000600*   CHANGED 06/20/20  TSM  REQ BUR-241  ADD RELIGION / CASTE
000700******************************************************************
000800 01  HMKCLI-REC.
000900     05  HMKCLI-CLIENT-ID              PIC 9(9).
001000     05  HMKCLI-CLIENT-EXTERNAL        PIC X(20).
001100     05  HMKCLI-OFFICE-EXTERNAL        PIC X(20).
001200     05  HMKCLI-GROUP-EXTERNAL         PIC X(20).
001300     05  HMKCLI-CLIENT-NAME            PIC X(60).
001400     05  HMKCLI-MOBILE-NO              PIC X(15).
001500     05  HMKCLI-GENDER                 PIC X(10).
001600     05  HMKCLI-MARITAL-STATUS         PIC X(15).
001700     05  HMKCLI-NOMINEE-NAME           PIC X(60).
001800*        NOMINEE-AGE = ZERO MEANS "UNKNOWN" -- RULE 13.
001900     05  HMKCLI-NOMINEE-AGE            PIC 9(3).
002000     05  HMKCLI-NOMINEE-RELATION       PIC 9(5).
002100     05  HMKCLI-BANK-NAME              PIC X(40).
002200     05  HMKCLI-BANK-ACCOUNT           PIC X(30).
002300     05  HMKCLI-ACC-HOLDER-NAME        PIC X(60).
002400     05  HMKCLI-VOTER-ID               PIC X(20).
002500     05  HMKCLI-AADHAAR-ID             PIC X(20).
002600     05  HMKCLI-PANCARD-ID             PIC X(20).
002700     05  HMKCLI-ACTIVATE-DATE          PIC 9(8).
002800     05  HMKCLI-ACTIVATE-DATE-G REDEFINES
002900             HMKCLI-ACTIVATE-DATE.
003000         10  HMKCLI-ACTIVATE-YYYY      PIC 9(4).
003100         10  HMKCLI-ACTIVATE-MM        PIC 9(2).
003200         10  HMKCLI-ACTIVATE-DD        PIC 9(2).
003300     05  HMKCLI-DOB                    PIC 9(8).
003400     05  HMKCLI-DOB-G REDEFINES HMKCLI-DOB.
003500         10  HMKCLI-DOB-YYYY           PIC 9(4).
003600         10  HMKCLI-DOB-MM             PIC 9(2).
003700         10  HMKCLI-DOB-DD             PIC 9(2).
003800*        AGE = ZERO MEANS "UNKNOWN" -- RULE 13.
003900     05  HMKCLI-AGE                    PIC 9(3).
004000     05  HMKCLI-OCCUPATION             PIC X(40).
004100     05  HMKCLI-MONTHLY-INCOME         PIC S9(11) COMP-3.
004200     05  HMKCLI-MONTHLY-EXPENSES       PIC S9(11) COMP-3.
004300     05  HMKCLI-RELIGION                PIC X(20).
004400     05  HMKCLI-CASTE                   PIC X(20).
004500     05  FILLER                        PIC X(40).
