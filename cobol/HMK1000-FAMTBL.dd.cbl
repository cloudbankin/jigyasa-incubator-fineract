000100******************************************************************
000200*   HMKFAM-TABLE  --  FAMILY-DETAIL ROWS HELD IN MEMORY FOR THE
000300*   RUN.  LOADED ONCE, SORTED ASCENDING BY CLIENT-ID AS READ (THE
000400*   UPSTREAM FAMILY EXTRACT IS PRODUCED IN CLIENT-ID ORDER), THEN
000500*   SEARCH ALL IS USED TO LAND ON ANY ROW FOR A GIVEN CLIENT AND
000600*   F020-CLASSIFY-FAMILY WALKS BACK TO THE FIRST OF THE GROUP.
000700*   CREATED 05/02/18  RKN  REQ BUR-121  INITIAL TABLE
000800*   CHANGED 07/30/24  NVK  REQ BUR-318  TABLE WAS FIXED AT 50000  BUR-318
000900*            ENTRIES WITH NO DEPENDING ON -- SEARCH ALL RAN THE
001000*            BINARY SEARCH ACROSS THE WHOLE DECLARED RANGE EVEN
001100*            WHEN FAR FEWER ROWS WERE LOADED, SO THE UNSORTED
001200*            TRAILING SLOTS COULD HIDE A REAL ROW.  OCCURS
001300*            DEPENDING ON ADDED SO SEARCH ALL ONLY EVER SEES THE
001400*            LOADED, SORTED PREFIX.
001500******************************************************************
001600 01  HMKFAM-COUNTERS.
001700     05  HMKFAM-LOADED-CNT             PIC S9(8) COMP VALUE ZERO.
001800     05  HMKFAM-MAX-ENTRY              PIC S9(8) COMP VALUE 50000.
001900     05  FILLER                        PIC X(01).
002000 01  HMKFAM-TABLE.
002100     05  HMKFAM-ENTRY
002200         OCCURS 1 TO 50000 TIMES
002300             DEPENDING ON HMKFAM-LOADED-CNT
002400             ASCENDING KEY IS HMKFAM-TBL-CLIENT-ID
002500             INDEXED BY HMKFAM-IDX.
002600         10  HMKFAM-TBL-CLIENT-ID      PIC 9(9).
002700         10  HMKFAM-TBL-NAME           PIC X(60).
002800         10  HMKFAM-TBL-RELATION-TYPE  PIC 9(5).
002900         10  FILLER                    PIC X(10).
