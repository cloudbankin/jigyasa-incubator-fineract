000100******************************************************************
000200*   ADR-REC  --  ADDRESS INFO SHEET, HIGHMARK THREE-SHEET EXTRACT
000300*   12 FIXED COLUMNS, ONE ROW PER LOAN JOINED TO ITS CLIENT'S
000400*   ACTIVE ADDRESS.  THE SOURCE CARRIES ONLY ONE ADDRESS PER
000500*   CLIENT SO THE PERMANENT AND CURRENT CELLS ARE DUPLICATES OF
000600*   THE SAME CONCATENATED VALUE -- RULE 16.
000700*   CREATED 04/18/18  RKN  REQ BUR-118  INITIAL LAYOUT
000800******************************************************************
000900 01  ADR-REC.
001000     05  ADR-PERM-ADDR                 PIC X(240).
001100     05  ADR-PERM-ST-CD                PIC X(5).
001200     05  ADR-PERM-PIN-CD                PIC X(10).
001300     05  ADR-CURR-ADDR                 PIC X(240).
001400     05  ADR-CURR-ST-CD                PIC X(5).
001500     05  ADR-CURR-PIN-CD                PIC X(10).
001600     05  ADR-BANK-ID                   PIC X(20).
001700     05  ADR-PARENT-ID                 PIC X(20).
001800     05  ADR-RESERVED-COLUMNS OCCURS 4 TIMES PIC X(10).
001900     05  FILLER                        PIC X(01).
