000100******************************************************************
000200*   HMKDTL-REC  --  HIGHMARK DENORMALIZED EXTRACT INPUT RECORD
000300*   (SINGLE-SHEET FLOW).  ONE ROW PER ELIGIBLE LOAN, ALREADY
000400*   JOINED UPSTREAM TO ITS CLIENT, MOST-RECENT ACTIVE ADDRESS
000500*   AND ORIGINATING LOAN OFFICER -- NO CROSS-REFERENCE NEEDED.
000600*   CREATED 08/06/19  TSM  REQ BUR-198  INITIAL LAYOUT
000700******************************************************************
000800 01  HMKDTL-REC.
000900     05  HMKDTL-CLIENT-ID              PIC 9(9).
001000     05  HMKDTL-LOAN-ACC               PIC X(20).
001100     05  HMKDTL-OFFICE-EXTERNAL        PIC X(20).
001200     05  HMKDTL-LOAN-TYPE              PIC X(10).
001300     05  HMKDTL-GROUP-EXTERNAL         PIC X(20).
001400     05  HMKDTL-LOAN-EXTERNAL          PIC X(20).
001500     05  HMKDTL-CLIENT-EXTERNAL        PIC X(20).
001600     05  HMKDTL-LOAN-PURPOSE           PIC X(40).
001700     05  HMKDTL-LOAN-CYCLE             PIC 9(4).
001800     05  HMKDTL-SUBMITTED-DATE         PIC 9(8).
001900     05  HMKDTL-DISBURSED-DATE         PIC 9(8).
002000     05  HMKDTL-DISBURSED-DATE-G REDEFINES
002100             HMKDTL-DISBURSED-DATE.
002200         10  HMKDTL-DISBURSED-YYYY     PIC 9(4).
002300         10  HMKDTL-DISBURSED-MM       PIC 9(2).
002400         10  HMKDTL-DISBURSED-DD       PIC 9(2).
002500     05  HMKDTL-CLOSED-DATE            PIC 9(8).
002600     05  HMKDTL-CLOSED-DATE-G REDEFINES
002700             HMKDTL-CLOSED-DATE.
002800         10  HMKDTL-CLOSED-YYYY        PIC 9(4).
002900         10  HMKDTL-CLOSED-MM          PIC 9(2).
003000         10  HMKDTL-CLOSED-DD          PIC 9(2).
003100     05  HMKDTL-APPLIED-AMOUNT         PIC S9(13)V99 COMP-3.
003200     05  HMKDTL-APPROVED-AMOUNT        PIC S9(13)V99 COMP-3.
003300     05  HMKDTL-DISB-AMOUNT            PIC S9(13)V99 COMP-3.
003400     05  HMKDTL-INSTALLMENT-NUMBER     PIC 9(4).
003500     05  HMKDTL-TERM-FREQUENCY         PIC X(10).
003600     05  HMKDTL-OUT-BALANCE            PIC S9(13)V99 COMP-3.
003700     05  HMKDTL-INSTALLMENT-AMOUNT     PIC S9(13)V99 COMP-3.
003800     05  HMKDTL-OVERDUE-AMOUNT         PIC S9(13)V99 COMP-3.
003900     05  HMKDTL-DAYS-OVERDUE           PIC 9(5).
004000     05  HMKDTL-TRANSACTION-DATE       PIC 9(8).
004100     05  HMKDTL-WRITEOFF-AMOUNT        PIC S9(13) COMP-3.
004200     05  HMKDTL-WRITEOFF-REASON        PIC X(40).
004300     05  HMKDTL-WRITEOFF-DATE          PIC 9(8).
004400*        CLIENT FIELDS (HMKDTL-CLIENT-EXTERNAL ABOVE COVERS THE
004500*        DUPLICATE CLIENT-DETAIL-REC CLIENT-EXTERNAL COLUMN).
004600     05  HMKDTL-CLIENT-NAME            PIC X(60).
004700     05  HMKDTL-MOBILE-NO              PIC X(15).
004800     05  HMKDTL-GENDER                 PIC X(10).
004900     05  HMKDTL-MARITAL-STATUS         PIC X(15).
005000     05  HMKDTL-NOMINEE-NAME           PIC X(60).
005100     05  HMKDTL-NOMINEE-AGE            PIC 9(3).
005200     05  HMKDTL-NOMINEE-RELATION       PIC 9(5).
005300     05  HMKDTL-BANK-NAME              PIC X(40).
005400     05  HMKDTL-BANK-ACCOUNT           PIC X(30).
005500     05  HMKDTL-ACC-HOLDER-NAME        PIC X(60).
005600     05  HMKDTL-VOTER-ID               PIC X(20).
005700     05  HMKDTL-AADHAAR-ID             PIC X(20).
005800     05  HMKDTL-PANCARD-ID             PIC X(20).
005900     05  HMKDTL-ACTIVATE-DATE          PIC 9(8).
006000     05  HMKDTL-DOB                    PIC 9(8).
006100     05  HMKDTL-AGE                    PIC 9(3).
006200     05  HMKDTL-OCCUPATION             PIC X(40).
006300     05  HMKDTL-MONTHLY-INCOME         PIC S9(11) COMP-3.
006400     05  HMKDTL-MONTHLY-EXPENSES       PIC S9(11) COMP-3.
006500     05  HMKDTL-RELIGION               PIC X(20).
006600     05  HMKDTL-CASTE                  PIC X(20).
006700*        ADDRESS FIELDS.
006800     05  HMKDTL-ADDRESS-TYPE           PIC X(20).
006900     05  HMKDTL-ADDRESS-ID             PIC 9(9).
007000     05  HMKDTL-STREET                 PIC X(60).
007100     05  HMKDTL-ADDRESS-LINE-1         PIC X(60).
007200     05  HMKDTL-ADDRESS-LINE-2         PIC X(60).
007300     05  HMKDTL-ADDRESS-LINE-3         PIC X(60).
007400     05  HMKDTL-TOWN-VILLAGE           PIC X(40).
007500     05  HMKDTL-CITY                   PIC X(40).
007600     05  HMKDTL-COUNTY-DISTRICT        PIC X(40).
007700     05  HMKDTL-STATE-NAME             PIC X(40).
007800     05  HMKDTL-COUNTRY-NAME           PIC X(40).
007900     05  HMKDTL-POSTAL-CODE            PIC X(10).
008000*        ORIGINATING LOAN OFFICER.
008100     05  HMKDTL-LOAN-OFFICER           PIC X(60).
008200     05  FILLER                        PIC X(40).
