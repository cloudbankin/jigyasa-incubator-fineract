000100******************************************************************
000200*   HMKADR-TABLE  --  ACTIVE-ADDRESS ROWS HELD IN MEMORY FOR THE
000300*   RUN (IS-ACTIVE = 1 ONLY), SORTED ASCENDING BY CLIENT-ID AS
000400*   READ.  SEARCHED ONCE PER LOAN ROW WITH SEARCH ALL -- LAST
000500*   LOAD WINS IF A CLIENT SOMEHOW HAS MORE THAN ONE ACTIVE ROW.
000600*   CREATED 04/18/18  RKN  REQ BUR-118  INITIAL TABLE
000700*   CHANGED 07/30/24  NVK  REQ BUR-318  SAME FIX AS THE CLIENT AND BUR-318
000800*            FAMILY TABLES -- DEPENDING ON ADDED SO SEARCH ALL
000900*            STOPS AT THE LAST LOADED ROW INSTEAD OF RUNNING ON
001000*            INTO THE UNUSED, UNSORTED SLOTS.
001100******************************************************************
001200 01  HMKADR-COUNTERS.
001300     05  HMKADR-LOADED-CNT             PIC S9(8) COMP VALUE ZERO.
001400     05  HMKADR-MAX-ENTRY              PIC S9(8) COMP VALUE 50000.
001500     05  FILLER                        PIC X(01).
001600 01  HMKADR-TABLE.
001700     05  HMKADR-ENTRY
001800         OCCURS 1 TO 50000 TIMES
001900             DEPENDING ON HMKADR-LOADED-CNT
002000             ASCENDING KEY IS HMKADR-TBL-CLIENT-ID
002100             INDEXED BY HMKADR-IDX.
002200         10  HMKADR-TBL-CLIENT-ID      PIC 9(9).
002300         10  HMKADR-TBL-STREET         PIC X(60).
002400         10  HMKADR-TBL-LINE-1         PIC X(60).
002500         10  HMKADR-TBL-LINE-2         PIC X(60).
002600         10  HMKADR-TBL-LINE-3         PIC X(60).
002700         10  HMKADR-TBL-TOWN-VILLAGE   PIC X(40).
002800         10  HMKADR-TBL-CITY           PIC X(40).
002900         10  HMKADR-TBL-STATE-NAME     PIC X(40).
003000         10  HMKADR-TBL-POSTAL-CODE    PIC X(10).
003100         10  FILLER                    PIC X(10).
